000100*****************************************************************         
000200* ENRSTK.CPY                                                              
000300* COPYBOOK    - ENRICHED STOCK / TRADE CANDIDATE MASTER RECORD            
000400* INSTALLATION - RUZ DATA SERVICES, SANTIAGO                              
000500* DATE-WRITTEN - 06/14/1989                                               
000600*****************************************************************         
000700* MANTENCION                                                              
000800*    06/14/1989 C.RUZ    REQ-8801  VERSION INICIAL DEL LAYOUT             
000900*                                  DEL MAESTRO DE COTIZACIONES.           
001000*    02/09/1991 C.RUZ    REQ-8915  SE AGREGA AREA REDEFINIDA              
001100*                                  SOLO-OHLCV PARA LA CARGA               
001200*                                  INCREMENTAL DE HISTORIA.               
001300*    11/20/1993 M.SOTO   REQ-9180  SE AGREGA AREA DE LLAVE SOLA           
001400*                                  PARA START POR SIMBOLO.                
001500*    01/05/1999 M.SOTO   REQ-9902  REVISION DEL SIGLO 2000, SIN           
001600*                                  CAMBIO DE LAYOUT - FECHA YA            
001700*                                  ERA AAAAMMDD DE 4 DIGITOS.             
001800*****************************************************************         
001900* REGISTRO MAESTRO.  UNA FILA POR SIMBOLO Y FECHA DE OPERACION.           
002000* LLAVE COMPUESTA MSTR-KEY (SIMBOLO + FECHA) PARA EL ARCHIVO              
002100* INDEXADO MASTER-STORE.  GRABACION POR REEMPLAZO (WRITE/                 
002200* REWRITE) SEGUN LA REGLA DE NEGOCIO DE ACTUALIZACION.                    
002300*****************************************************************         
002400 01  ENR-STOCK-RECORD.                                                    
002500     02  MSTR-KEY.                                                        
002600         03  ENR-SYMBOL          PIC X(8).                                
002700         03  ENR-TRADE-DATE.                                              
002800             04  ENR-TD-CCYY     PIC 9(4).                                
002900             04  ENR-TD-MM       PIC 9(2).                                
003000             04  ENR-TD-DD       PIC 9(2).                                
003100     02  ENR-CLOSE               PIC S9(7)V9(4).                          
003200     02  ENR-OPEN                PIC S9(7)V9(4).                          
003300     02  ENR-HIGH                PIC S9(7)V9(4).                          
003400     02  ENR-LOW                 PIC S9(7)V9(4).                          
003500     02  ENR-VOLUME              PIC 9(12).                               
003600*    INDICADORES TECNICOS - VER STKIND.CBL PARA LAS FORMULAS.             
003700     02  ENR-RSI                 PIC S9(3)V9(6).                          
003800     02  ENR-MA50                PIC S9(7)V9(6).                          
003900     02  ENR-MA200               PIC S9(7)V9(6).                          
004000     02  ENR-MACD                PIC S9(7)V9(6).                          
004100     02  ENR-MACD-SIGNAL         PIC S9(7)V9(6).                          
004200     02  ENR-BB-UPPER            PIC S9(7)V9(6).                          
004300     02  ENR-BB-MIDDLE           PIC S9(7)V9(6).                          
004400     02  ENR-BB-LOWER            PIC S9(7)V9(6).                          
004500     02  ENR-ADX                 PIC S9(3)V9(6).                          
004600     02  FILLER                  PIC X(19).                               
004700*****************************************************************         
004800* AREA SOLO-OHLCV - VISTA USADA CUANDO SE RECUPERA LA HISTORIA            
004900* YA GRABADA (SIN INDICADORES) PARA COMBINARLA CON LAS BARRAS             
005000* NUEVAS ANTES DE VOLVER A CALCULAR (MODO INCREMENTAL, PASO D).           
005100*****************************************************************         
005200 01  ENR-PRICE-HIST-AREA REDEFINES ENR-STOCK-RECORD.                      
005300     02  EPH-SYMBOL              PIC X(8).                                
005400     02  EPH-TRADE-DATE          PIC 9(8).                                
005500     02  EPH-CLOSE               PIC S9(7)V9(4).                          
005600     02  EPH-OPEN                PIC S9(7)V9(4).                          
005700     02  EPH-HIGH                PIC S9(7)V9(4).                          
005800     02  EPH-LOW                 PIC S9(7)V9(4).                          
005900     02  EPH-VOLUME              PIC 9(12).                               
006000     02  FILLER                  PIC X(128).                              
006100*****************************************************************         
006200* AREA LLAVE SOLA - PARA EL START KEY NOT LESS THAN AL POSICIONAR         
006300* LA PRIMERA FILA DE UN SIMBOLO (MODO INCREMENTAL Y PANTALLEO).           
006400*****************************************************************         
006500 01  ENR-KEY-ONLY-AREA REDEFINES ENR-STOCK-RECORD.                        
006600     02  EKO-SYMBOL              PIC X(8).                                
006700     02  FILLER                  PIC X(192).                              
