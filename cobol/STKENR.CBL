000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    STKENR.                                                   
000300 AUTHOR.        C. RUZ.                                                   
000400 INSTALLATION.  RUZ DATA SERVICES, SANTIAGO.                              
000500 DATE-WRITTEN.  06/14/1989.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                         
000800*****************************************************************         
000900* MANTENCION                                                              
001000*    06/14/1989 C.RUZ    REQ-8801  VERSION INICIAL.  SOLO MODO            
001100*                                  TOTAL, ALCANCE TODOS LOS               
001200*                                  SIMBOLOS DEL ARCHIVO DE BARRAS.        
001300*    02/09/1991 C.RUZ    REQ-8915  SE AGREGA EL MODO                      
001400*                                  INCREMENTAL, EL ALCANCE POR            
001500*                                  BASE Y EL ALCANCE POR UN SOLO          
001600*                                  SIMBOLO.  SE LLAMA A STKIND            
001700*                                  UNA VEZ POR SIMBOLO.                   
001800*    11/20/1993 M.SOTO   REQ-9180  SE CORRIGE EL MODO INCREMENTAL:        
001900*                                  QUEDABA GRABANDO DE NUEVO LA           
002000*                                  ULTIMA FILA YA EXISTENTE (LA           
002100*                                  COMPARACION ERA >= Y DEBIA SER         
002200*                                  ESTRICTAMENTE >, EN EL PARRAFO         
002300*                                  0521, AL COMPARAR LA FECHA DE          
002400*                                  LA BARRA NUEVA CONTRA LA               
002500*                                  ULTIMA YA GRABADA).                    
002600*    01/05/1999 M.SOTO   REQ-9902  REVISION DEL SIGLO 2000.  LAS          
002700*                                  FECHAS DE LOS ARCHIVOS YA              
002800*                                  VENIAN AAAAMMDD DE 4 DIGITOS,          
002900*                                  SIN CAMBIOS DE CODIGO - SOLO           
003000*                                  SE REVISO Y SE DEJO CONSTANCIA.        
003100*    08/22/2004 R.PENA   REQ-0417  SE AGREGA EL RESUMEN DE FIN DE         
003200*                                  CORRIDA (SIMBOLOS, FILAS), PARA        
003300*                                  QUE EL OPERADOR DEL BATCH PUEDA        
003400*                                  CONFIRMAR A SIMPLE VISTA QUE LA        
003500*                                  CORRIDA PROCESO ALGO.                  
003600*    03/11/2011 J.ARAYA   REQ-1142  LA FALLA DE REWRITE EN 0620           
003700*                                  PASA A PARRAFO MENSAJE-N CON           
003800*                                  CORRELATIVO, IGUAL A OPCION-1,         
003900*                                  EN LUGAR DE UN DISPLAY SUELTO          
004000*                                  SIN NUMERO DE MENSAJE.                 
004100*****************************************************************         
004200* ESTE PROGRAMA REEMPLAZA A OPCION-1 (INGRESO DE FACTURAS).  SE           
004300* CONSERVA EL MISMO ESQUELETO: ARCHIVOS INDEXADOS ABIERTOS I-O,           
004400* WRITE CON INVALID KEY QUE CAE A REWRITE PARA GRABAR POR                 
004500* REEMPLAZO, Y EL TRUCO DE CERRAR/REABRIR UN ARCHIVO SECUENCIAL           
004600* PARA VOLVER A LEERLO DESDE EL PRINCIPIO (YA USADO EN OPCION-1           
004700* Y OPCION-3).                                                            
004800*                                                                         
004900* ES EL PASO "E" DE LA CORRIDA (RUNPRM-STEP-CODE = "E"), LLAMADO          
005000* POR STKDRIV.  LEE EL ARCHIVO DE BARRAS CRUDAS (RAWPRICE.DAT),           
005100* CALCULA LOS NUEVE INDICADORES TECNICOS LLAMANDO A STKIND Y              
005200* GRABA EL RESULTADO EN EL MAESTRO DE COTIZACIONES (MASTER.DAT).          
005300* EL PASO SIGUIENTE DE LA CORRIDA (STKSCR, PASO "S") LEE ESE              
005400* MISMO MAESTRO PARA ARMAR EL INFORME DE CANDIDATOS.                      
005500*****************************************************************         
005600* LOS DOS MODOS DE LA CORRIDA (RUNPRM-MODE):                              
005700*   "T" TOTAL       - RECALCULA TODA LA SERIE DEL SIMBOLO DESDE           
005800*                      EL PRIMER DIA QUE TRAE EL ARCHIVO DE               
005900*                      BARRAS Y REGRABA TODO EL MAESTRO.  MAS             
006000*                      LENTO, PERO GARANTIZA QUE LOS INDICADORES          
006100*                      QUEDEN CONSISTENTES SI CAMBIO LA FORMULA.          
006200*   "I" INCREMENTAL - COMBINA LA HISTORIA YA GRABADA CON SOLO             
006300*                      LAS BARRAS NUEVAS (POSTERIORES A LA                
006400*                      ULTIMA FECHA DEL MAESTRO) Y RECALCULA              
006500*                      SOBRE LA SERIE COMPLETA, PERO GRABA SOLO           
006600*                      LAS FILAS NUEVAS.  ES EL MODO NORMAL DE            
006700*                      LA CORRIDA DIARIA.                                 
006800*                                                                         
006900* Y LOS TRES ALCANCES (RUNPRM-SCOPE):                                     
007000*   "A" TODOS    - TODOS LOS SIMBOLOS DEL ARCHIVO DE BARRAS.              
007100*   "D" BASE     - TODOS LOS SIMBOLOS YA EXISTENTES EN EL                 
007200*                  MAESTRO (UTIL PARA UN RECALCULO SIN TENER              
007300*                  BARRAS NUEVAS DE ALGUN SIMBOLO).                       
007400*   "S" SIMBOLO  - UN SOLO SIMBOLO, EL QUE TRAE RUNPRM-SYMBOL.            
007500*****************************************************************         
007600* REFERENCIAS CRUZADAS:                                                   
007700*   RAWPRC.CPY  - LAYOUT DEL ARCHIVO DE BARRAS CRUDAS QUE SE LEE          
007800*                 AQUI (CAPTURADO POR EL SISTEMA DE ALIMENTACION          
007900*                 DE PRECIOS, FUERA DEL ALCANCE DE ESTA CORRIDA).         
008000*   ENRSTK.CPY  - LAYOUT DEL MAESTRO QUE ESTE PROGRAMA GRABA, CON         
008100*                 TRES VISTAS REDEFINIDAS DEL MISMO REGISTRO              
008200*                 (COMPLETA, SOLO-OHLCV, LLAVE SOLA).                     
008300*   STKTBL.CPY  - TABLA DE TRABAJO DE HASTA 2000 FILAS QUE SE             
008400*                 ARMA AQUI Y SE PASA POR LINKAGE A STKIND.               
008500*   STKIND.CBL  - SUBPROGRAMA QUE RECIBE LA TABLA Y CALCULA LOS           
008600*                 NUEVE INDICADORES TECNICOS SOBRE ELLA, FILA             
008700*                 POR FILA, ANTES DE QUE ESTE PROGRAMA LA GRABE.          
008800*   STKSCR.CBL  - EL PASO SIGUIENTE DE LA CORRIDA (PASO "S"), QUE         
008900*                 LEE EL MAESTRO QUE AQUI SE DEJA ACTUALIZADO             
009000*                 PARA ARMAR EL INFORME DE CANDIDATOS.                    
009100*****************************************************************         
009200 ENVIRONMENT DIVISION.                                                    
009300 CONFIGURATION SECTION.                                                   
009400 SPECIAL-NAMES.                                                           
009500     C01 IS TOP-OF-FORM.                                                  
009600 INPUT-OUTPUT SECTION.                                                    
009700 FILE-CONTROL.                                                            
009800     SELECT RAW-PRICE-FILE ASSIGN TO "RAWPRICE"                           
009900         ORGANIZATION IS SEQUENTIAL.                                      
010000                                                                          
010100     SELECT MASTER-STORE-FILE ASSIGN TO "MASTER"                          
010200         ORGANIZATION IS INDEXED                                          
010300         ACCESS MODE IS DYNAMIC                                           
010400         RECORD KEY IS MSTR-KEY.                                          
010500 DATA DIVISION.                                                           
010600 FILE SECTION.                                                            
010700*****************************************************************         
010800* ARCHIVO DE BARRAS CRUDAS - UNA FILA POR SIMBOLO Y FECHA, YA             
010900* ORDENADO POR SIMBOLO Y FECHA ASCENDENTE COMO LO DEJA EL                 
011000* SISTEMA DE CAPTURA (VER RAWPRC.CPY).  SOLO SE LEE, NUNCA SE             
011100* GRABA DESDE ESTE PROGRAMA.                                              
011200*****************************************************************         
011300 FD  RAW-PRICE-FILE                                                       
011400     LABEL RECORDS ARE STANDARD                                           
011500     VALUE OF FILE-ID IS "RAWPRICE.DAT".                                  
011600     COPY RAWPRC.                                                         
011700*****************************************************************         
011800* MAESTRO DE COTIZACIONES - INDEXADO POR SIMBOLO+FECHA, ABIERTO           
011900* I-O PORQUE ESTE PROGRAMA LO LEE (MODO INCREMENTAL Y ALCANCE             
012000* BASE) Y LO GRABA (WRITE PARA FILAS NUEVAS, REWRITE PARA                 
012100* REEMPLAZAR UNA FILA QUE YA EXISTIA).                                    
012200*****************************************************************         
012300 FD  MASTER-STORE-FILE                                                    
012400     LABEL RECORDS ARE STANDARD                                           
012500     VALUE OF FILE-ID IS "MASTER.DAT".                                    
012600     COPY ENRSTK.                                                         
012700 WORKING-STORAGE SECTION.                                                 
012800*****************************************************************         
012900* ITEMS DE NIVEL 77 - SEPARADOR DEL RESUMEN DE CONSOLA Y NUMERO           
013000* CORRELATIVO DE MENSAJE DE ERROR (REQ-1142).  EL SEPARADOR SE            
013100* USA EN 0900-IMPRIMIR-RESUMEN PARA ENMARCAR EL RESUMEN DE LA             
013200* CORRIDA; EL NUMERO DE MENSAJE SE ESTAMPA EN CADA MENSAJE DE             
013300* ERROR PARA QUE EL OPERADOR PUEDA CITARLO AL REPORTAR UNA                
013400* FALLA (IGUAL CONVENCION QUE LOS PROGRAMAS DE PANTALLA                   
013500* ANTIGUOS, OPCION-1 Y OPCION-3).                                         
013600*****************************************************************         
013700 77  WS-LINEA-SEPARADORA         PIC X(60) VALUE ALL "-".                 
013800 77  WS-NUM-MENSAJE              PIC 9(4)  VALUE ZERO.                    
013900     COPY STKTBL.                                                         
014000*****************************************************************         
014100* SWITCHES DE FIN DE ARCHIVO - UNO POR CADA ARCHIVO QUE SE LEE            
014200* SECUENCIALMENTE EN ALGUN MOMENTO DE LA CORRIDA.                         
014300*****************************************************************         
014400 01  WS-SWITCHES.                                                         
014500     02  WS-EOF-RAW              PIC X(1) VALUE "N".                      
014600         88  FIN-RAW                  VALUE "Y".                          
014700     02  WS-EOF-MAESTRO          PIC X(1) VALUE "N".                      
014800         88  FIN-MAESTRO              VALUE "Y".                          
014900     02  FILLER                  PIC X(8).                                
015000*****************************************************************         
015100* CONTADORES Y SUBINDICES DE LA CORRIDA.  LOS TRES QUE EMPIEZAN           
015200* CON WS-SIMBOLOS/WS-FILAS SON LOS QUE ALIMENTAN EL RESUMEN DE            
015300* FIN DE CORRIDA (REQ-0417, PARRAFO 0900).                                
015400*****************************************************************         
015500 01  WS-CONTADORES.                                                       
015600     02  WS-SYMBOL-COUNT         PIC 9(4) COMP.                           
015700     02  WS-SYM-IDX              PIC 9(4) COMP.                           
015800     02  WS-SIMBOLOS-PROCESADOS  PIC 9(4) COMP.                           
015900     02  WS-SIMBOLOS-ACTUALIZA   PIC 9(4) COMP.                           
016000     02  WS-FILAS-SIMBOLO        PIC 9(4) COMP.                           
016100     02  WS-FILAS-NUEVAS         PIC 9(4) COMP.                           
016200     02  WS-FILAS-GRABADAS-TOTAL PIC 9(6) COMP.                           
016300     02  FILLER                  PIC 9(4) COMP VALUE 0.                   
016400*****************************************************************         
016500* SIMBOLO EN PROCESO Y ULTIMO SIMBOLO VISTO (PARA DETECTAR EL             
016600* QUIEBRE DE SIMBOLO AL RECORRER UN ARCHIVO ORDENADO).                    
016700*****************************************************************         
016800 01  WS-SIMBOLOS.                                                         
016900     02  WS-SIMBOLO-ACTUAL       PIC X(8).                                
017000     02  WS-ULTIMO-SIMBOLO       PIC X(8).                                
017100     02  FILLER                  PIC X(8).                                
017200*****************************************************************         
017300* LISTA DE SIMBOLOS A PROCESAR EN LA CORRIDA (PASO 1 DEL FLUJO).          
017400* SE LLENA SEGUN RUNPRM-SCOPE ANTES DE ENTRAR AL CICLO PRINCIPAL          
017500* - DESDE EL ARCHIVO DE BARRAS, DESDE EL MAESTRO, O DE UN SOLO            
017600* SIMBOLO SUELTO - Y LUEGO 0200 LA RECORRE SIN IMPORTARLE DE              
017700* DONDE SALIO.                                                            
017800*****************************************************************         
017900 01  WS-LISTA-SIMBOLOS.                                                   
018000     02  WS-SIMBOLO-ROW          PIC X(8)                                 
018100             OCCURS 1 TO 500 TIMES DEPENDING ON WS-SYMBOL-COUNT           
018200             INDEXED BY WS-LISTA-IDX.                                     
018300*****************************************************************         
018400* ULTIMA FECHA GRABADA DEL SIMBOLO (MODO INCREMENTAL).                    
018500*****************************************************************         
018600 01  WS-ULTIMA-FECHA-MAESTRO     PIC 9(8).                                
018700*****************************************************************         
018800* AREAS DE CONVERSION FECHA-GRUPO / FECHA-NUMERICA.  EL ARCHIVO DE        
018900* BARRAS Y EL MAESTRO GUARDAN LA FECHA COMO GRUPO CCYY/MM/DD; LA          
019000* TABLA DE TRABAJO DE STKIND LA GUARDA COMO UN SOLO CAMPO 9(8).           
019100* HAY UNA AREA DE CONVERSION POR CADA ARCHIVO PORQUE SE USAN EN           
019200* MOMENTOS DISTINTOS DE LA CORRIDA Y NO CONVIENE COMPARTIR UNA            
019300* SOLA (SE PISARIAN ENTRE SI SI SE LEEN LOS DOS ARCHIVOS A LA             
019400* VEZ, COMO PASA EN EL MODO INCREMENTAL).                                 
019500*****************************************************************         
019600 01  WS-RAW-FECHA-GRUPO.                                                  
019700     02  WS-RFG-CCYY             PIC 9(4).                                
019800     02  WS-RFG-MM               PIC 9(2).                                
019900     02  WS-RFG-DD               PIC 9(2).                                
020000 01  WS-RAW-FECHA-NUM REDEFINES WS-RAW-FECHA-GRUPO.                       
020100     02  WS-RFN-FECHA            PIC 9(8).                                
020200 01  WS-MSTR-FECHA-GRUPO.                                                 
020300     02  WS-MFG-CCYY             PIC 9(4).                                
020400     02  WS-MFG-MM               PIC 9(2).                                
020500     02  WS-MFG-DD               PIC 9(2).                                
020600 01  WS-MSTR-FECHA-NUM REDEFINES WS-MSTR-FECHA-GRUPO.                     
020700     02  WS-MFN-FECHA            PIC 9(8).                                
020800*****************************************************************         
020900* FECHA DE REFERENCIA DE LA CORRIDA (RUNPRM-AS-OF-DATE), CONVER-          
021000* TIDA UNA SOLA VEZ A UN CAMPO NUMERICO PARA COMPARAR CONTRA LAS          
021100* FECHAS DE LA TABLA DE TRABAJO - ES EL TOPE SUPERIOR DE FECHA            
021200* QUE EL MODO INCREMENTAL ACEPTA AL AGREGAR BARRAS NUEVAS.                
021300*****************************************************************         
021400 01  WS-AOD-FECHA-GRUPO.                                                  
021500     02  WS-AFG-CCYY             PIC 9(4).                                
021600     02  WS-AFG-MM               PIC 9(2).                                
021700     02  WS-AFG-DD               PIC 9(2).                                
021800 01  WS-AOD-FECHA-NUM REDEFINES WS-AOD-FECHA-GRUPO.                       
021900     02  WS-AFN-FECHA            PIC 9(8).                                
022000 LINKAGE SECTION.                                                         
022100*****************************************************************         
022200* REGISTRO DE PARAMETROS DE LA CORRIDA, PASADO POR STKDRIV - EL           
022300* PASO, EL MODO, EL ALCANCE, LA FECHA DE REFERENCIA Y EL SIMBOLO          
022400* UNICO (SI EL ALCANCE ES "S") VIENEN TODOS AQUI.                         
022500*****************************************************************         
022600     COPY RUNPRM.                                                         
022700 PROCEDURE DIVISION USING RUN-PARM-RECORD.                                
022800*****************************************************************         
022900* 0100 - PUNTO DE ENTRADA.  ARMA LA LISTA DE SIMBOLOS SEGUN EL            
023000*        ALCANCE DE LA CORRIDA Y LUEGO PROCESA CADA SIMBOLO DE            
023100*        LA LISTA.  EL MAESTRO SE ABRE AQUI, UNA SOLA VEZ PARA            
023200*        TODA LA CORRIDA, PORQUE SE VA A LEER Y/O GRABAR PARA             
023300*        CADA SIMBOLO DE LA LISTA.                                        
023400*****************************************************************         
023500 0100-CONSTRUIR-LISTA-SIMBOLOS.                                           
023600     MOVE 0 TO WS-SYMBOL-COUNT.                                           
023700     MOVE RUNPRM-AOD-CCYY TO WS-AFG-CCYY.                                 
023800     MOVE RUNPRM-AOD-MM   TO WS-AFG-MM.                                   
023900     MOVE RUNPRM-AOD-DD   TO WS-AFG-DD.                                   
024000     OPEN I-O MASTER-STORE-FILE.                                          
024100     IF RUNPRM-SCOPE-ALL                                                  
024200         PERFORM 0110-LISTAR-DESDE-RAW                                    
024300             THRU 0110-LISTAR-DESDE-RAW-EXIT                              
024400     ELSE                                                                 
024500         IF RUNPRM-SCOPE-DATABASE                                         
024600             PERFORM 0120-LISTAR-DESDE-MAESTRO                            
024700                 THRU 0120-LISTAR-DESDE-MAESTRO-EXIT                      
024800         ELSE                                                             
024900             ADD 1 TO WS-SYMBOL-COUNT                                     
025000             MOVE RSO-SYMBOL TO WS-SIMBOLO-ROW(WS-SYMBOL-COUNT)           
025100         END-IF                                                           
025200     END-IF.                                                              
025300     PERFORM 0200-PROCESAR-SIMBOLOS                                       
025400         THRU 0200-PROCESAR-SIMBOLOS-EXIT.                                
025500     PERFORM 0900-IMPRIMIR-RESUMEN                                        
025600         THRU 0900-IMPRIMIR-RESUMEN-EXIT.                                 
025700     CLOSE MASTER-STORE-FILE.                                             
025800     GOBACK.                                                              
025900 0100-CONSTRUIR-LISTA-SIMBOLOS-EXIT.                                      
026000     EXIT.                                                                
026100*****************************************************************         
026200* 0110 - ALCANCE "A" (TODOS).  RECORRE EL ARCHIVO DE BARRAS UNA           
026300*        VEZ, ANOTANDO CADA QUIEBRE DE SIMBOLO EN LA LISTA.               
026400*****************************************************************         
026500 0110-LISTAR-DESDE-RAW.                                                   
026600     OPEN INPUT RAW-PRICE-FILE.                                           
026700     MOVE SPACES TO WS-ULTIMO-SIMBOLO.                                    
026800     MOVE "N" TO WS-EOF-RAW.                                              
026900     PERFORM 0111-LEER-RAW-SIGUIENTE                                      
027000         THRU 0111-LEER-RAW-SIGUIENTE-EXIT.                               
027100     PERFORM 0112-ACUMULAR-SIMBOLO-RAW                                    
027200         THRU 0112-ACUMULAR-SIMBOLO-RAW-EXIT                              
027300         UNTIL FIN-RAW.                                                   
027400     CLOSE RAW-PRICE-FILE.                                                
027500 0110-LISTAR-DESDE-RAW-EXIT.                                              
027600     EXIT.                                                                
027700* LEE LA SIGUIENTE FILA DEL ARCHIVO DE BARRAS.  ESTE MISMO                
027800* PARRAFO SE REUSA MAS ABAJO EN 0300 Y 0520, CADA VEZ QUE SE              
027900* ABRE EL ARCHIVO DE BARRAS DE NUEVO PARA OTRO RECORRIDO.                 
028000 0111-LEER-RAW-SIGUIENTE.                                                 
028100     READ RAW-PRICE-FILE                                                  
028200         AT END MOVE "Y" TO WS-EOF-RAW.                                   
028300 0111-LEER-RAW-SIGUIENTE-EXIT.                                            
028400     EXIT.                                                                
028500* SI EL SIMBOLO DE LA FILA ACTUAL ES DISTINTO DEL ULTIMO VISTO,           
028600* ES UN QUIEBRE - SE ANOTA EN LA LISTA Y SE ACTUALIZA EL ULTIMO           
028700* SIMBOLO VISTO.                                                          
028800 0112-ACUMULAR-SIMBOLO-RAW.                                               
028900     IF RKO-SYMBOL NOT = WS-ULTIMO-SIMBOLO                                
029000         ADD 1 TO WS-SYMBOL-COUNT                                         
029100         MOVE RKO-SYMBOL TO WS-SIMBOLO-ROW(WS-SYMBOL-COUNT)               
029200         MOVE RKO-SYMBOL TO WS-ULTIMO-SIMBOLO                             
029300     END-IF.                                                              
029400     PERFORM 0111-LEER-RAW-SIGUIENTE                                      
029500         THRU 0111-LEER-RAW-SIGUIENTE-EXIT.                               
029600 0112-ACUMULAR-SIMBOLO-RAW-EXIT.                                          
029700     EXIT.                                                                
029800*****************************************************************         
029900* 0120 - ALCANCE "D" (BASE).  RECORRE EL MAESTRO YA GRABADO UNA           
030000*        VEZ, ANOTANDO CADA QUIEBRE DE SIMBOLO, IGUAL QUE 0110            
030100*        PERO SOBRE EL MAESTRO EN LUGAR DE LAS BARRAS CRUDAS.             
030200*****************************************************************         
030300 0120-LISTAR-DESDE-MAESTRO.                                               
030400     MOVE SPACES TO WS-ULTIMO-SIMBOLO.                                    
030500     MOVE "N" TO WS-EOF-MAESTRO.                                          
030600     PERFORM 0121-LEER-MAESTRO-SIGUIENTE                                  
030700         THRU 0121-LEER-MAESTRO-SIGUIENTE-EXIT.                           
030800     PERFORM 0122-ACUMULAR-SIMBOLO-MAESTRO                                
030900         THRU 0122-ACUMULAR-SIMBOLO-MAESTRO-EXIT                          
031000         UNTIL FIN-MAESTRO.                                               
031100 0120-LISTAR-DESDE-MAESTRO-EXIT.                                          
031200     EXIT.                                                                
031300* LEE LA SIGUIENTE FILA DEL MAESTRO EN ORDEN DE LLAVE (SIMBOLO +          
031400* FECHA).  SE REUSA MAS ABAJO EN 0510/0511.                               
031500 0121-LEER-MAESTRO-SIGUIENTE.                                             
031600     READ MASTER-STORE-FILE NEXT RECORD                                   
031700         AT END MOVE "Y" TO WS-EOF-MAESTRO.                               
031800 0121-LEER-MAESTRO-SIGUIENTE-EXIT.                                        
031900     EXIT.                                                                
032000* MISMA LOGICA DE QUIEBRE DE 0112, PERO LEYENDO EL MAESTRO.               
032100 0122-ACUMULAR-SIMBOLO-MAESTRO.                                           
032200     IF EKO-SYMBOL NOT = WS-ULTIMO-SIMBOLO                                
032300         ADD 1 TO WS-SYMBOL-COUNT                                         
032400         MOVE EKO-SYMBOL TO WS-SIMBOLO-ROW(WS-SYMBOL-COUNT)               
032500         MOVE EKO-SYMBOL TO WS-ULTIMO-SIMBOLO                             
032600     END-IF.                                                              
032700     PERFORM 0121-LEER-MAESTRO-SIGUIENTE                                  
032800         THRU 0121-LEER-MAESTRO-SIGUIENTE-EXIT.                           
032900 0122-ACUMULAR-SIMBOLO-MAESTRO-EXIT.                                      
033000     EXIT.                                                                
033100*****************************************************************         
033200* 0200 - PROCESA CADA SIMBOLO DE LA LISTA, EN EL ORDEN EN QUE             
033300*        QUEDO ARMADA (YA VIENE ASCENDENTE, PORQUE EL ARCHIVO DE          
033400*        BARRAS Y EL MAESTRO VIENEN AMBOS ORDENADOS POR SIMBOLO).         
033500*        INICIALIZA AQUI LOS CONTADORES QUE VA A NECESITAR EL             
033600*        RESUMEN DE FIN DE CORRIDA.                                       
033700*****************************************************************         
033800 0200-PROCESAR-SIMBOLOS.                                                  
033900     MOVE 0 TO WS-SIMBOLOS-PROCESADOS.                                    
034000     MOVE 0 TO WS-SIMBOLOS-ACTUALIZA.                                     
034100     MOVE 0 TO WS-FILAS-GRABADAS-TOTAL.                                   
034200     PERFORM 0210-PROCESAR-UN-SIMBOLO                                     
034300         THRU 0210-PROCESAR-UN-SIMBOLO-EXIT                               
034400         VARYING WS-SYM-IDX FROM 1 BY 1                                   
034500         UNTIL WS-SYM-IDX > WS-SYMBOL-COUNT.                              
034600 0200-PROCESAR-SIMBOLOS-EXIT.                                             
034700     EXIT.                                                                
034800* DESPACHA EL SIMBOLO DE LA FILA WS-SYM-IDX AL MODO QUE PIDIO LA          
034900* CORRIDA (TOTAL O INCREMENTAL) Y LLEVA LA CUENTA DE CUANTOS              
035000* SIMBOLOS TERMINARON CON AL MENOS UNA FILA GRABADA.                      
035100 0210-PROCESAR-UN-SIMBOLO.                                                
035200     MOVE WS-SIMBOLO-ROW(WS-SYM-IDX) TO WS-SIMBOLO-ACTUAL.                
035300     ADD 1 TO WS-SIMBOLOS-PROCESADOS.                                     
035400     MOVE 0 TO WS-FILAS-SIMBOLO.                                          
035500     IF RUNPRM-MODE-FULL                                                  
035600         PERFORM 0400-PROCESAR-MODO-TOTAL                                 
035700             THRU 0400-PROCESAR-MODO-TOTAL-EXIT                           
035800     ELSE                                                                 
035900         PERFORM 0500-PROCESAR-MODO-INCREMENTAL                           
036000             THRU 0500-PROCESAR-MODO-INCREMENTAL-EXIT                     
036100     END-IF.                                                              
036200     IF WS-FILAS-SIMBOLO > 0                                              
036300         ADD 1 TO WS-SIMBOLOS-ACTUALIZA                                   
036400     END-IF.                                                              
036500 0210-PROCESAR-UN-SIMBOLO-EXIT.                                           
036600     EXIT.                                                                
036700*****************************************************************         
036800* 0300 - LEE TODA LA HISTORIA DEL SIMBOLO ACTUAL DESDE EL ARCHIVO         
036900*        DE BARRAS, ASCENDENTE.  SE REABRE EL ARCHIVO PARA PARTIR         
037000*        DESDE EL PRINCIPIO CADA VEZ (IGUAL TRUCO DE OPCION-1) -          
037100*        EL ARCHIVO DE BARRAS NO TIENE LLAVE PARA POSICIONARSE            
037200*        CON START EN EL SIMBOLO, ASI QUE HAY QUE RECORRERLO              
037300*        COMPLETO Y FILTRAR.                                              
037400*****************************************************************         
037500 0300-LEER-HISTORIA-SIMBOLO.                                              
037600     MOVE 0 TO STK-ROW-COUNT.                                             
037700     OPEN INPUT RAW-PRICE-FILE.                                           
037800     MOVE "N" TO WS-EOF-RAW.                                              
037900     PERFORM 0111-LEER-RAW-SIGUIENTE                                      
038000         THRU 0111-LEER-RAW-SIGUIENTE-EXIT.                               
038100     PERFORM 0310-CARGAR-FILA-TOTAL                                       
038200         THRU 0310-CARGAR-FILA-TOTAL-EXIT                                 
038300         UNTIL FIN-RAW.                                                   
038400     CLOSE RAW-PRICE-FILE.                                                
038500 0300-LEER-HISTORIA-SIMBOLO-EXIT.                                         
038600     EXIT.                                                                
038700* SI LA FILA ES DEL SIMBOLO ACTUAL LA AGREGA A LA TABLA DE                
038800* TRABAJO; SI NO, SIMPLEMENTE LA SALTA Y SIGUE LEYENDO.                   
038900 0310-CARGAR-FILA-TOTAL.                                                  
039000     IF RWP-SYMBOL = WS-SIMBOLO-ACTUAL                                    
039100         PERFORM 0320-AGREGAR-FILA-TABLA                                  
039200             THRU 0320-AGREGAR-FILA-TABLA-EXIT                            
039300     END-IF.                                                              
039400     PERFORM 0111-LEER-RAW-SIGUIENTE                                      
039500         THRU 0111-LEER-RAW-SIGUIENTE-EXIT.                               
039600 0310-CARGAR-FILA-TOTAL-EXIT.                                             
039700     EXIT.                                                                
039800* AGREGA UNA FILA A STK-HIST-TABLE, CONVIRTIENDO LA FECHA DE              
039900* GRUPO CCYY/MM/DD AL CAMPO NUMERICO UNICO QUE USA LA TABLA.              
040000* SE REUSA MAS ABAJO EN 0521 PARA LAS BARRAS NUEVAS DEL MODO              
040100* INCREMENTAL - LA CONVERSION Y EL ARMADO DE LA FILA SON                  
040200* IDENTICOS EN AMBOS CASOS.                                               
040300 0320-AGREGAR-FILA-TABLA.                                                 
040400     ADD 1 TO STK-ROW-COUNT.                                              
040500     MOVE RWP-TD-CCYY TO WS-RFG-CCYY.                                     
040600     MOVE RWP-TD-MM   TO WS-RFG-MM.                                       
040700     MOVE RWP-TD-DD   TO WS-RFG-DD.                                       
040800     MOVE WS-RFN-FECHA TO STK-TRADE-DATE(STK-ROW-COUNT).                  
040900     MOVE RWP-OPEN    TO STK-OPEN(STK-ROW-COUNT).                         
041000     MOVE RWP-HIGH    TO STK-HIGH(STK-ROW-COUNT).                         
041100     MOVE RWP-LOW     TO STK-LOW(STK-ROW-COUNT).                          
041200     MOVE RWP-CLOSE    TO STK-CLOSE(STK-ROW-COUNT).                       
041300     MOVE RWP-VOLUME   TO STK-VOLUME(STK-ROW-COUNT).                      
041400 0320-AGREGAR-FILA-TABLA-EXIT.                                            
041500     EXIT.                                                                
041600*****************************************************************         
041700* 0400 - MODO TOTAL.  RECALCULA Y GRABA TODA LA SERIE DEL                 
041800*        SIMBOLO.  STK-WRITE-FROM-DATE QUEDA EN CERO PARA QUE             
041900*        0600 GRABE TODAS LAS FILAS DE LA TABLA, SIN FILTRAR POR          
042000*        FECHA DE CORTE.                                                  
042100*****************************************************************         
042200 0400-PROCESAR-MODO-TOTAL.                                                
042300     PERFORM 0300-LEER-HISTORIA-SIMBOLO                                   
042400         THRU 0300-LEER-HISTORIA-SIMBOLO-EXIT.                            
042500     IF STK-ROW-COUNT > 0                                                 
042600*        STKIND RECIBE LA TABLA COMPLETA POR LINKAGE Y LA DEJA            
042700*        CON LOS NUEVE INDICADORES CALCULADOS FILA POR FILA - NO          
042800*        DEVUELVE NADA POR RETURN-CODE, SOLO MODIFICA LA TABLA.           
042900         CALL "STKIND" USING STK-HIST-TABLE                               
043000         MOVE 0 TO STK-WRITE-FROM-DATE                                    
043100         PERFORM 0600-GRABAR-MAESTRO                                      
043200             THRU 0600-GRABAR-MAESTRO-EXIT                                
043300     END-IF.                                                              
043400 0400-PROCESAR-MODO-TOTAL-EXIT.                                           
043500     EXIT.                                                                
043600*****************************************************************         
043700* 0500 - MODO INCREMENTAL.  COMBINA LA HISTORIA YA GRABADA CON LAS        
043800*        BARRAS NUEVAS Y VUELVE A CALCULAR SOBRE LA SERIE COMPLETA        
043900*        PARA QUE LAS VENTANAS MOVILES VEAN TODA LA HISTORIA - NO         
044000*        SE PUEDE CALCULAR UN MA200, POR EJEMPLO, SOLO CON LAS            
044100*        FILAS NUEVAS.  SOLO SE GRABAN LAS FILAS POSTERIORES A LA         
044200*        ULTIMA FECHA YA EXISTENTE (STK-WRITE-FROM-DATE).                 
044300*                                                                         
044400*        SI EL SIMBOLO NO TIENE HISTORIA PREVIA, O SI LA FECHA            
044500*        DE REFERENCIA DE LA CORRIDA YA ESTA GRABADA, NO HAY NADA         
044600*        QUE HACER (NEXT SENTENCE SIGUE DE LARGO SIN LLAMAR A             
044700*        STKIND NI GRABAR).                                               
044800*****************************************************************         
044900 0500-PROCESAR-MODO-INCREMENTAL.                                          
045000     PERFORM 0510-LEER-ULTIMA-FECHA                                       
045100         THRU 0510-LEER-ULTIMA-FECHA-EXIT.                                
045200     IF STK-ROW-COUNT = 0                                                 
045300         NEXT SENTENCE                                                    
045400     ELSE                                                                 
045500         IF WS-ULTIMA-FECHA-MAESTRO = WS-AFN-FECHA                        
045600             NEXT SENTENCE                                                
045700         ELSE                                                             
045800             PERFORM 0520-LEER-BARRAS-NUEVAS                              
045900                 THRU 0520-LEER-BARRAS-NUEVAS-EXIT                        
046000             IF WS-FILAS-NUEVAS > 0                                       
046100                 CALL "STKIND" USING STK-HIST-TABLE                       
046200                 MOVE WS-ULTIMA-FECHA-MAESTRO                             
046300                     TO STK-WRITE-FROM-DATE                               
046400                 PERFORM 0600-GRABAR-MAESTRO                              
046500                     THRU 0600-GRABAR-MAESTRO-EXIT                        
046600             END-IF                                                       
046700         END-IF                                                           
046800     END-IF.                                                              
046900 0500-PROCESAR-MODO-INCREMENTAL-EXIT.                                     
047000     EXIT.                                                                
047100*****************************************************************         
047200* 0510 - LEE LA HISTORIA YA GRABADA DEL SIMBOLO, POSICIONANDO CON         
047300*        START EN LA LLAVE LLAVE-SOLA.  LA FECHA MAS ALTA QUEDA EN        
047400*        WS-ULTIMA-FECHA-MAESTRO (EL ARCHIVO VIENE ASCENDENTE, ASI        
047500*        QUE LA ULTIMA FILA LEIDA DEL SIMBOLO ES LA MAS RECIENTE).        
047600*****************************************************************         
047700 0510-LEER-ULTIMA-FECHA.                                                  
047800     MOVE 0 TO STK-ROW-COUNT.                                             
047900     MOVE 0 TO WS-ULTIMA-FECHA-MAESTRO.                                   
048000     MOVE WS-SIMBOLO-ACTUAL TO ENR-SYMBOL.                                
048100     MOVE 0 TO ENR-TD-CCYY.                                               
048200     MOVE 0 TO ENR-TD-MM.                                                 
048300     MOVE 0 TO ENR-TD-DD.                                                 
048400     MOVE "N" TO WS-EOF-MAESTRO.                                          
048500     START MASTER-STORE-FILE KEY IS NOT LESS THAN MSTR-KEY                
048600         INVALID KEY MOVE "Y" TO WS-EOF-MAESTRO.                          
048700     IF NOT FIN-MAESTRO                                                   
048800         PERFORM 0511-LEER-MAESTRO-ACTUAL                                 
048900             THRU 0511-LEER-MAESTRO-ACTUAL-EXIT                           
049000         PERFORM 0512-CARGAR-FILA-EXISTENTE                               
049100             THRU 0512-CARGAR-FILA-EXISTENTE-EXIT                         
049200             UNTIL FIN-MAESTRO                                            
049300     END-IF.                                                              
049400 0510-LEER-ULTIMA-FECHA-EXIT.                                             
049500     EXIT.                                                                
049600* LEE LA SIGUIENTE FILA DEL MAESTRO A PARTIR DE LA POSICION DEL           
049700* START - ESTAS YA SON TODAS DEL MISMO SIMBOLO O POSTERIORES.             
049800 0511-LEER-MAESTRO-ACTUAL.                                                
049900     READ MASTER-STORE-FILE NEXT RECORD                                   
050000         AT END MOVE "Y" TO WS-EOF-MAESTRO.                               
050100 0511-LEER-MAESTRO-ACTUAL-EXIT.                                           
050200     EXIT.                                                                
050300* SI LA FILA YA NO ES DEL SIMBOLO ACTUAL, SE LLEGO AL FIN DE SU           
050400* HISTORIA (FIN-MAESTRO SE PRENDE PARA SALIR DEL CICLO, AUNQUE            
050500* EL ARCHIVO EN SI NO HAYA LLEGADO A SU PROPIO FIN FISICO).  SI           
050600* TODAVIA ES DEL SIMBOLO, SE AGREGA A LA TABLA DESDE LA VISTA             
050700* SOLO-OHLCV (SIN INDICADORES, QUE SE VAN A RECALCULAR) Y SE              
050800* ANOTA SU FECHA COMO LA ULTIMA CONOCIDA HASTA AHORA.                     
050900 0512-CARGAR-FILA-EXISTENTE.                                              
051000     IF ENR-SYMBOL NOT = WS-SIMBOLO-ACTUAL                                
051100         MOVE "Y" TO WS-EOF-MAESTRO                                       
051200     ELSE                                                                 
051300         ADD 1 TO STK-ROW-COUNT                                           
051400         MOVE EPH-TRADE-DATE TO STK-TRADE-DATE(STK-ROW-COUNT)             
051500         MOVE EPH-OPEN       TO STK-OPEN(STK-ROW-COUNT)                   
051600         MOVE EPH-HIGH       TO STK-HIGH(STK-ROW-COUNT)                   
051700         MOVE EPH-LOW        TO STK-LOW(STK-ROW-COUNT)                    
051800         MOVE EPH-CLOSE      TO STK-CLOSE(STK-ROW-COUNT)                  
051900         MOVE EPH-VOLUME     TO STK-VOLUME(STK-ROW-COUNT)                 
052000         MOVE EPH-TRADE-DATE TO WS-ULTIMA-FECHA-MAESTRO                   
052100         PERFORM 0511-LEER-MAESTRO-ACTUAL                                 
052200             THRU 0511-LEER-MAESTRO-ACTUAL-EXIT                           
052300     END-IF.                                                              
052400 0512-CARGAR-FILA-EXISTENTE-EXIT.                                         
052500     EXIT.                                                                
052600*****************************************************************         
052700* 0520 - AGREGA A LA MISMA TABLA LAS BARRAS NUEVAS DEL SIMBOLO,           
052800*        FECHADAS DESPUES DE LA ULTIMA GRABADA Y HASTA LA FECHA DE        
052900*        REFERENCIA DE LA CORRIDA.  AMBOS TRAMOS YA VIENEN ASCEN-         
053000*        DENTES Y NO SE TRASLAPAN, ASI QUE NO SE NECESITA UN SORT         
053100*        PARA DEJAR LA TABLA COMPLETA EN ORDEN CRONOLOGICO.               
053200*****************************************************************         
053300 0520-LEER-BARRAS-NUEVAS.                                                 
053400     MOVE 0 TO WS-FILAS-NUEVAS.                                           
053500     OPEN INPUT RAW-PRICE-FILE.                                           
053600     MOVE "N" TO WS-EOF-RAW.                                              
053700     PERFORM 0111-LEER-RAW-SIGUIENTE                                      
053800         THRU 0111-LEER-RAW-SIGUIENTE-EXIT.                               
053900     PERFORM 0521-CARGAR-FILA-NUEVA                                       
054000         THRU 0521-CARGAR-FILA-NUEVA-EXIT                                 
054100         UNTIL FIN-RAW.                                                   
054200     CLOSE RAW-PRICE-FILE.                                                
054300 0520-LEER-BARRAS-NUEVAS-EXIT.                                            
054400     EXIT.                                                                
054500* SOLO ENTRAN A LA TABLA LAS BARRAS DEL SIMBOLO ACTUAL CUYA               
054600* FECHA SEA POSTERIOR A LA ULTIMA YA GRABADA (ESTRICTAMENTE               
054700* MAYOR - CORRECCION REQ-9180) Y NO SUPERE LA FECHA DE                    
054800* REFERENCIA DE LA CORRIDA.                                               
054900 0521-CARGAR-FILA-NUEVA.                                                  
055000     IF RWP-SYMBOL = WS-SIMBOLO-ACTUAL                                    
055100         MOVE RWP-TD-CCYY TO WS-RFG-CCYY                                  
055200         MOVE RWP-TD-MM   TO WS-RFG-MM                                    
055300         MOVE RWP-TD-DD   TO WS-RFG-DD                                    
055400         IF WS-RFN-FECHA > WS-ULTIMA-FECHA-MAESTRO                        
055500             AND WS-RFN-FECHA NOT > WS-AFN-FECHA                          
055600             PERFORM 0320-AGREGAR-FILA-TABLA                              
055700                 THRU 0320-AGREGAR-FILA-TABLA-EXIT                        
055800             ADD 1 TO WS-FILAS-NUEVAS                                     
055900         END-IF                                                           
056000     END-IF.                                                              
056100     PERFORM 0111-LEER-RAW-SIGUIENTE                                      
056200         THRU 0111-LEER-RAW-SIGUIENTE-EXIT.                               
056300 0521-CARGAR-FILA-NUEVA-EXIT.                                             
056400     EXIT.                                                                
056500*****************************************************************         
056600* 0600 - GRABA EN EL MAESTRO LAS FILAS DE LA TABLA FECHADAS               
056700*        DESPUES DE LA LLAVE DE CORTE.  INSERTA SI ES NUEVA,              
056800*        REEMPLAZA SI LA LLAVE YA EXISTIA (WRITE / REWRITE) -             
056900*        EL MISMO ESQUELETO DE OPCION-1 PARA GRABACION POR                
057000*        REEMPLAZO, SOLO QUE AQUI SE RECORRE TODA LA TABLA EN             
057100*        LUGAR DE UNA SOLA TRANSACCION DE PANTALLA.                       
057200*****************************************************************         
057300 0600-GRABAR-MAESTRO.                                                     
057400     PERFORM 0610-GRABAR-FILA-TABLA                                       
057500         THRU 0610-GRABAR-FILA-TABLA-EXIT                                 
057600         VARYING STK-IDX FROM 1 BY 1                                      
057700         UNTIL STK-IDX > STK-ROW-COUNT.                                   
057800 0600-GRABAR-MAESTRO-EXIT.                                                
057900     EXIT.                                                                
058000* ARMA EL REGISTRO DEL MAESTRO CON LOS PRECIOS Y LOS NUEVE                
058100* INDICADORES DE LA FILA STK-IDX Y LO GRABA.  SI LA LLAVE YA              
058200* EXISTIA (UNA FILA QUE SE ESTA RECALCULANDO), EL WRITE CAE EN            
058300* INVALID KEY Y SE VA A 0620 A REEMPLAZARLA CON REWRITE.                  
058400 0610-GRABAR-FILA-TABLA.                                                  
058500     IF STK-TRADE-DATE(STK-IDX) > STK-WRITE-FROM-DATE                     
058600         MOVE STK-TRADE-DATE(STK-IDX) TO WS-MFN-FECHA                     
058700         MOVE WS-SIMBOLO-ACTUAL TO ENR-SYMBOL                             
058800         MOVE WS-MFG-CCYY TO ENR-TD-CCYY                                  
058900         MOVE WS-MFG-MM   TO ENR-TD-MM                                    
059000         MOVE WS-MFG-DD   TO ENR-TD-DD                                    
059100         MOVE STK-CLOSE(STK-IDX)   TO ENR-CLOSE                           
059200         MOVE STK-OPEN(STK-IDX)    TO ENR-OPEN                            
059300         MOVE STK-HIGH(STK-IDX)    TO ENR-HIGH                            
059400         MOVE STK-LOW(STK-IDX)     TO ENR-LOW                             
059500         MOVE STK-VOLUME(STK-IDX)  TO ENR-VOLUME                          
059600*        LOS NUEVE INDICADORES SE MUEVEN CAMPO A CAMPO EN LUGAR DE        
059700*        UN MOVE DE GRUPO PORQUE STK-HIST-TABLE (STKTBL.CPY) Y            
059800*        ENR-STOCK-RECORD (ENRSTK.CPY) NO TIENEN EL MISMO ORDEN DE        
059900*        CAMPOS NI LOS MISMOS FILLER DE RELLENO.                          
060000         MOVE STK-RSI(STK-IDX)         TO ENR-RSI                         
060100         MOVE STK-MA50(STK-IDX)        TO ENR-MA50                        
060200         MOVE STK-MA200(STK-IDX)       TO ENR-MA200                       
060300         MOVE STK-MACD(STK-IDX)        TO ENR-MACD                        
060400         MOVE STK-MACD-SIGNAL(STK-IDX) TO ENR-MACD-SIGNAL                 
060500         MOVE STK-BB-UPPER(STK-IDX)    TO ENR-BB-UPPER                    
060600         MOVE STK-BB-MIDDLE(STK-IDX)   TO ENR-BB-MIDDLE                   
060700         MOVE STK-BB-LOWER(STK-IDX)    TO ENR-BB-LOWER                    
060800         MOVE STK-ADX(STK-IDX)         TO ENR-ADX                         
060900         WRITE ENR-STOCK-RECORD                                           
061000             INVALID KEY PERFORM 0620-REEMPLAZAR-FILA                     
061100                 THRU 0620-REEMPLAZAR-FILA-EXIT                           
061200         END-WRITE                                                        
061300         ADD 1 TO WS-FILAS-SIMBOLO                                        
061400         ADD 1 TO WS-FILAS-GRABADAS-TOTAL                                 
061500     END-IF.                                                              
061600 0610-GRABAR-FILA-TABLA-EXIT.                                             
061700     EXIT.                                                                
061800* LA LLAVE YA EXISTIA EN EL MAESTRO (MODO TOTAL RECALCULANDO UNA          
061900* FILA VIEJA, O UN REPROCESO DEL MISMO DIA) - SE REEMPLAZA CON            
062000* REWRITE.  SI EL REWRITE TAMBIEN FALLA (LA FILA DESAPARECIO              
062100* ENTRE EL WRITE Y EL REWRITE, O EL MAESTRO SE DANIO) SE VA AL            
062200* MENSAJE-N DE ERROR (REQ-1142) EN LUGAR DE ABORTAR LA CORRIDA:           
062300* SE PIERDE ESA SOLA FILA, PERO EL RESTO DE LOS SIMBOLOS SIGUE            
062400* PROCESANDOSE NORMALMENTE.                                               
062500 0620-REEMPLAZAR-FILA.                                                    
062600     REWRITE ENR-STOCK-RECORD                                             
062700         INVALID KEY GO TO 0690-MENSAJE-ERROR-REEMPLAZO.                  
062800     GO TO 0620-REEMPLAZAR-FILA-EXIT.                                     
062900 0620-REEMPLAZAR-FILA-EXIT.                                               
063000     EXIT.                                                                
063100* MENSAJE-N DE ERROR DEL REWRITE (REQ-1142).  ESTAMPA EL NUMERO           
063200* CORRELATIVO DE MENSAJE Y EL SIMBOLO AFECTADO, Y VUELVE AL               
063300* -EXIT DEL PARRAFO 0620 EN LUGAR DE ABORTAR - A DIFERENCIA DEL           
063400* MENSAJE-N DE OPCION-1, QUE SIEMPRE TERMINABA LA TRANSACCION DE          
063500* PANTALLA, AQUI NO CONVIENE PARAR TODA LA CORRIDA BATCH POR UNA          
063600* SOLA FILA QUE NO SE PUDO REEMPLAZAR.                                    
063700 0690-MENSAJE-ERROR-REEMPLAZO.                                            
063800     ADD 1 TO WS-NUM-MENSAJE.                                             
063900     DISPLAY "STKENR - MENSAJE " WS-NUM-MENSAJE                           
064000         " - NO SE PUDO REEMPLAZAR LA FILA DEL MAESTRO PARA "             
064100         WS-SIMBOLO-ACTUAL.                                               
064200     GO TO 0620-REEMPLAZAR-FILA-EXIT.                                     
064300*****************************************************************         
064400* 0900 - RESUMEN DE FIN DE CORRIDA (REQ-0417).  SE IMPRIME UNA            
064500*        SOLA VEZ, DESPUES DE PROCESAR TODOS LOS SIMBOLOS DE LA           
064600*        LISTA, CON LOS TRES CONTADORES QUE EL OPERADOR DEL               
064700*        BATCH REVISA PARA CONFIRMAR QUE LA CORRIDA HIZO ALGO.            
064800*****************************************************************         
064900 0900-IMPRIMIR-RESUMEN.                                                   
065000     DISPLAY WS-LINEA-SEPARADORA.                                         
065100     DISPLAY "STKENR - RESUMEN DE LA CORRIDA DE ENRIQUECIMIENTO".         
065200     DISPLAY "  SIMBOLOS PROCESADOS . : " WS-SIMBOLOS-PROCESADOS.         
065300     DISPLAY "  SIMBOLOS ACTUALIZADOS : " WS-SIMBOLOS-ACTUALIZA.          
065400     DISPLAY "  FILAS GRABADAS . . . : " WS-FILAS-GRABADAS-TOTAL.         
065500     DISPLAY WS-LINEA-SEPARADORA.                                         
065600 0900-IMPRIMIR-RESUMEN-EXIT.                                              
065700     EXIT.                                                                
065800*****************************************************************         
065900* NOTA FINAL                                                              
066000*                                                                         
066100* ESTE PROGRAMA DEJA EL MAESTRO (ENRSTK.CPY) LISTO PARA QUE               
066200* STKSCR ARME EL INFORME DE CANDIDATOS DEL PASO "S".  SI STKENR           
066300* NO SE CORRE (O FALLA ANTES DE TERMINAR) PARA ALGUN SIMBOLO, ESE         
066400* SIMBOLO SIMPLEMENTE NO APARECE ACTUALIZADO EN EL MAESTRO Y              
066500* STKSCR TRABAJARA CON SU ULTIMA FILA GRABADA - NO SE REQUIERE            
066600* QUE STKENR TERMINE SIN ERRORES PARA TODOS LOS SIMBOLOS PARA QUE         
066700* EL RESTO DE LA CORRIDA SIGA SIENDO UTIL, POR ESO EL ERROR DE            
066800* REWRITE EN 0690 NO ABORTA EL PROGRAMA.                                  
066900*                                                                         
067000* LA TABLA DE TRABAJO STK-HIST-TABLE (STKTBL.CPY) SE REUTILIZA            
067100* SIMBOLO POR SIMBOLO - SE REINICIA EL CONTADOR STK-ROW-COUNT EN          
067200* CADA PASADA POR 0300 O 0510/0520, ASI QUE NO QUEDAN FILAS DE UN         
067300* SIMBOLO ANTERIOR MEZCLADAS CON LAS DEL SIGUIENTE.                       
067400*****************************************************************         
