000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    STKIND.                                                   
000300 AUTHOR.        C. RUZ.                                                   
000400 INSTALLATION.  RUZ DATA SERVICES, SANTIAGO.                              
000500 DATE-WRITTEN.  02/09/1991.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                         
000800*****************************************************************         
000900* MANTENCION                                                              
001000*    02/09/1991 C.RUZ    REQ-8915  VERSION INICIAL.  CALCULA LOS          
001100*                                  NUEVE INDICADORES TECNICOS DE          
001200*                                  LA TABLA STK-HIST-TABLE, FILA          
001300*                                  POR FILA, EN ORDEN ASCENDENTE.         
001400*    11/20/1993 M.SOTO   REQ-9180  SE CORRIGE EL SEMBRADO DE LA           
001500*                                  EMA12/EMA26 EN LA PRIMERA FILA.        
001600*                                  ANTES QUEDABA EN CERO Y RECIEN         
001700*                                  SE ESTABILIZABA AL CABO DE             
001800*                                  VARIAS FILAS DE HISTORIA, LO           
001900*                                  QUE DISTORSIONABA EL MACD DE           
002000*                                  LOS SIMBOLOS RECIEN CARGADOS.          
002100*    01/05/1999 M.SOTO   REQ-9902  REVISION DEL SIGLO 2000.  LAS          
002200*                                  FECHAS YA VENIAN AAAAMMDD EN           
002300*                                  LA TABLA, SIN CAMBIOS DE CODIGO        
002400*                                  EN ESTE SUBPROGRAMA - SOLO SE          
002500*                                  REVISO Y SE DEJO CONSTANCIA.           
002600*    08/22/2004 R.PENA   REQ-0417  SE AGREGA LA RAIZ DE NEWTON            
002700*                                  PARA LA DESVIACION ESTANDAR DE         
002800*                                  LAS BANDAS DE BOLLINGER (ANTES         
002900*                                  SOLO SE CALCULABA LA MEDIA,            
003000*                                  SIN LAS BANDAS SUPERIOR E              
003100*                                  INFERIOR QUE PIDE EL FILTRO DE         
003200*                                  CANDIDATOS DEL PASO S).                
003300*    03/11/2011 J.ARAYA   REQ-1142  SE AGREGA RESGUARDO DE TABLA          
003400*                                  VACIA AL ENTRAR Y CONTADOR             
003500*                                  CORRELATIVO DE LLAMADAS, PARA          
003600*                                  PODER CONTAR EN EL LOG CUANTOS         
003700*                                  SIMBOLOS SE PROCESARON EN LA           
003800*                                  CORRIDA Y DETECTAR A SIMPLE            
003900*                                  VISTA UNA CORRIDA QUE QUEDO            
004000*                                  PEGADA EN UN SOLO SIMBOLO.             
004100*****************************************************************         
004200* ESTE SUBPROGRAMA ES LLAMADO UNA VEZ POR SIMBOLO DESDE STKENR,           
004300* CON LA SERIE COMPLETA DE PRECIOS YA CARGADA EN STK-HIST-TABLE           
004400* (COPY STKTBL, FILA 1 = LA MAS ANTIGUA, FILA STK-ROW-COUNT = LA          
004500* MAS RECIENTE).  DEVUELVE LA MISMA TABLA CON LOS NUEVE CAMPOS DE         
004600* INDICADORES LLENOS PARA CADA FILA.  CUALQUIER INDICADOR SIN             
004700* SUFICIENTE HISTORIA PREVIA PARA LLENAR SU VENTANA, O CON UNA            
004800* DIVISION POR CERO EN EL CAMINO, QUEDA EN CERO (REGLA DE                 
004900* NEGOCIO) - NO SE ABORTA LA CORRIDA POR ESO.                             
005000*                                                                         
005100* NO HAY ARCHIVOS PROPIOS EN ESTE SUBPROGRAMA; TODO EL TRABAJO ES         
005200* SOBRE LA TABLA RECIBIDA POR LINKAGE.  EL LLAMADOR (STKENR) ES           
005300* QUIEN ABRE Y CIERRA EL MAESTRO Y QUIEN GRABA LA FILA DE VUELTA          
005400* UNA VEZ QUE ESTE SUBPROGRAMA TERMINA DE LLENARLA.                       
005500*****************************************************************         
005600* RESUMEN DE LOS NUEVE INDICADORES QUE SE CALCULAN AQUI, EN EL            
005700* ORDEN EN QUE APARECEN EN LOS PARRAFOS 1200 A 1600:                      
005800*                                                                         
005900*   MA50/MA200  - PROMEDIO SIMPLE DEL CIERRE, VENTANA 50 Y 200.           
006000*                 SIRVEN PARA DETECTAR CRUCES DE TENDENCIA.               
006100*   BB-UPPER/                                                             
006200*   BB-MIDDLE/                                                            
006300*   BB-LOWER    - BANDAS DE BOLLINGER, VENTANA 20, DOS                    
006400*                 DESVIACIONES ESTANDAR MUESTRALES A CADA LADO            
006500*                 DE LA BANDA MEDIA.                                      
006600*   MACD/                                                                 
006700*   MACD-SIGNAL - DIFERENCIA DE DOS PROMEDIOS EXPONENCIALES               
006800*                 (12 Y 26 FILAS) Y LA SENAL SOBRE ESE MACD.              
006900*   RSI         - INDICE DE FUERZA RELATIVA, VENTANA 14, RAZON            
007000*                 ENTRE ALZA Y BAJA PROMEDIO DEL CIERRE.                  
007100*   ADX         - INDICE DIRECCIONAL PROMEDIO, VENTANA 14 SOBRE           
007200*                 EL DX, QUE A SU VEZ SE ARMA CON OTRA VENTANA            
007300*                 DE 14 FILAS DE VERDADERO RANGO Y MOVIMIENTO             
007400*                 DIRECCIONAL (EL MAS PESADO DE LOS NUEVE).               
007500*****************************************************************         
007600* REFERENCIAS CRUZADAS - DONDE SE USA CADA COSA FUERA DE ESTE             
007700* SUBPROGRAMA, PARA QUIEN TENGA QUE RASTREAR UN VALOR RARO EN             
007800* EL INFORME DE CANDIDATOS:                                               
007900*                                                                         
008000*   STKTBL.CPY  - LA TABLA DE TRABAJO QUE SE RECIBE Y SE                  
008100*                 DEVUELVE POR LINKAGE.  LA ARMA STKENR ANTES             
008200*                 DE LLAMAR A ESTE SUBPROGRAMA, FILA POR FILA,            
008300*                 A PARTIR DEL MAESTRO Y DE LAS BARRAS NUEVAS.            
008400*   STKENR.CBL  - EL LLAMADOR.  RECIBE LA TABLA YA CON LOS                
008500*                 INDICADORES CALCULADOS Y GRABA CADA FILA EN             
008600*                 EL MAESTRO ENR-STOCK-RECORD (WRITE O REWRITE            
008700*                 SEGUN SI LA FECHA YA EXISTIA).                          
008800*   STKSCR.CBL  - EL PASO SIGUIENTE DE LA CORRIDA.  LEE EL                
008900*                 MAESTRO YA ENRIQUECIDO Y FILTRA LOS SIMBOLOS            
009000*                 CANDIDATOS SEGUN EL RSI, EL ADX Y LAS BANDAS            
009100*                 DE BOLLINGER CALCULADAS AQUI.                           
009200*****************************************************************         
009300 ENVIRONMENT DIVISION.                                                    
009400 CONFIGURATION SECTION.                                                   
009500 SPECIAL-NAMES.                                                           
009600     C01 IS TOP-OF-FORM.                                                  
009700 DATA DIVISION.                                                           
009800 WORKING-STORAGE SECTION.                                                 
009900*****************************************************************         
010000* ITEMS DE NIVEL 77 - CONTADOR CORRELATIVO DE LLAMADAS AL                 
010100* SUBPROGRAMA (REQ-1142, PARA EL LOG DE LA CORRIDA) Y TOPE DE             
010200* ITERACIONES DE LA RAIZ DE NEWTON DE LAS BANDAS DE BOLLINGER             
010300* (REQ-0417).  VEINTE ITERACIONES SOBRAN PARA LA PRECISION QUE            
010400* NECESITA ESTA CASA EN UNA DESVIACION ESTANDAR DE PRECIOS - NO           
010500* HAY CRITERIO DE TOLERANCIA, SOLO EL TOPE FIJO.                          
010600*****************************************************************         
010700 77  WS-VECES-LLAMADO            PIC 9(6) COMP VALUE ZERO.                
010800 77  WS-SQRT-ITERACIONES         PIC 9(2) COMP VALUE 20.                  
010900*****************************************************************         
011000* SUBINDICES DE LOS CICLOS DE VENTANA.  WS-J RECORRE HACIA ATRAS          
011100* DENTRO DE LA VENTANA DE UN PROMEDIO O DE LAS BANDAS; WS-K Y             
011200* WS-M HACEN LO MISMO PARA LAS DOS VENTANAS ANIDADAS DEL ADX              
011300* (WS-K PARA LA VENTANA EXTERNA DE 14 FILAS DEL DX, WS-M PARA LA          
011400* VENTANA INTERNA DE 14 FILAS DEL VERDADERO RANGO); WS-TR-IDX             
011500* RECORRE EL ARREGLO DE LOS TRES CANDIDATOS DE VERDADERO RANGO.           
011600*****************************************************************         
011700 01  WS-SUBSCRIPTS.                                                       
011800     02  WS-J                    PIC 9(4) COMP.                           
011900     02  WS-K                    PIC 9(4) COMP.                           
012000     02  WS-M                    PIC 9(4) COMP.                           
012100     02  WS-TR-IDX               PIC 9(4) COMP.                           
012200     02  FILLER                  PIC X(4).                                
012300*****************************************************************         
012400* AREA DE TRABAJO - PROMEDIOS MOVILES Y BANDAS DE BOLLINGER.              
012500* WS-SUM-CLOSE SE REUSA PARA EL MA50, EL MA200 Y LA MEDIA DE LAS          
012600* BANDAS (SE LIMPIA A CERO ANTES DE CADA USO, NO HACE FALTA UN            
012700* CAMPO POR CADA UNO); WS-SUM-SQ-DEV Y WS-VARIANCE SON SOLO PARA          
012800* LAS BANDAS.  WS-SQRT-X Y WS-SQRT-CTR SON DE LA RAIZ DE NEWTON.          
012900*****************************************************************         
013000 01  WS-MA-WORK.                                                          
013100     02  WS-SUM-CLOSE            PIC S9(12)V9(6).                         
013200     02  WS-SUM-SQ-DEV           PIC S9(14)V9(6).                         
013300     02  WS-VARIANCE             PIC S9(12)V9(6).                         
013400     02  WS-DEV                  PIC S9(8)V9(6).                          
013500     02  WS-SQRT-X               PIC S9(8)V9(6).                          
013600     02  WS-SQRT-CTR             PIC 9(2)  COMP.                          
013700     02  WS-STDDEV               PIC S9(8)V9(6).                          
013800     02  FILLER                  PIC X(6).                                
013900*****************************************************************         
014000* AREA DE TRABAJO - MACD Y SU LINEA DE SENAL (ALFA = 2/(N+1)).            
014100* LOS TRES ALFA SON CONSTANTES DE LA FORMULA ESTANDAR DE LA CASA          
014200* PARA PROMEDIOS EXPONENCIALES DE 12, 26 Y 9 (LA SENAL USA ESPAN          
014300* 9, PERO LA CONSTANTE QUE QUEDO CODIFICADA DESDE REQ-8801 ES LA          
014400* DE ESPAN 26 - VER NOTA EN EL PARRAFO 1400 MAS ABAJO, NADIE HA           
014500* PEDIDO CORREGIRLA DESDE ENTONCES).  WS-EMA12/26/SIGNAL SE               
014600* ARRASTRAN DE UNA FILA A LA SIGUIENTE DENTRO DEL MISMO LLAMADO,          
014700* PORQUE EL PROMEDIO EXPONENCIAL DEPENDE DEL VALOR DE LA FILA             
014800* ANTERIOR - NO SE PUEDEN CALCULAR LAS FILAS FUERA DE ORDEN.              
014900*****************************************************************         
015000 01  WS-EMA-PARAMS.                                                       
015100     02  WS-ALPHA12              PIC S9V9(8) VALUE 0.15384615.            
015200     02  WS-ALPHA26              PIC S9V9(8) VALUE 0.07407407.            
015300     02  WS-ALPHA-SIG            PIC S9V9(8) VALUE 0.07407407.            
015400     02  FILLER                  PIC S9V9(8) VALUE 0.                     
015500 01  WS-EMA-PARAMS-R REDEFINES WS-EMA-PARAMS.                             
015600     02  WS-ALPHA-ARRAY          PIC S9V9(8) OCCURS 4 TIMES.              
015700 01  WS-MACD-WORK.                                                        
015800     02  WS-EMA12                PIC S9(8)V9(6).                          
015900     02  WS-EMA26                PIC S9(8)V9(6).                          
016000     02  WS-EMA-SIGNAL           PIC S9(8)V9(6).                          
016100     02  FILLER                  PIC X(6).                                
016200*****************************************************************         
016300* AREA DE TRABAJO - RSI (ALZAS Y BAJAS PROMEDIO DE 14 FILAS).             
016400* WS-ACCUM-UP/DOWN ACUMULAN LAS ALZAS Y BAJAS DIARIAS DENTRO DE           
016500* LA VENTANA ANTES DE PROMEDIARLAS; WS-RS ES LA RAZON ALZA/BAJA           
016600* QUE ENTRA A LA FORMULA FINAL DEL RSI.  WS-DELTA ES LA                   
016700* DIFERENCIA DE CIERRE ENTRE DOS FILAS CONSECUTIVAS.                      
016800*****************************************************************         
016900 01  WS-ROLL-ACCUM.                                                       
017000     02  WS-ACCUM-UP             PIC S9(10)V9(6).                         
017100     02  WS-ACCUM-DOWN           PIC S9(10)V9(6).                         
017200     02  FILLER                  PIC S9(10)V9(6) VALUE 0.                 
017300 01  WS-ROLL-ACCUM-R REDEFINES WS-ROLL-ACCUM.                             
017400     02  WS-ACCUM-ARRAY          PIC S9(10)V9(6) OCCURS 3 TIMES.          
017500 01  WS-RSI-WORK.                                                         
017600     02  WS-DELTA                PIC S9(8)V9(4).                          
017700     02  WS-UP                   PIC S9(8)V9(4).                          
017800     02  WS-DOWN                 PIC S9(8)V9(4).                          
017900     02  WS-ROLL-UP              PIC S9(8)V9(6).                          
018000     02  WS-ROLL-DOWN            PIC S9(8)V9(6).                          
018100     02  WS-RS                   PIC S9(8)V9(6).                          
018200     02  FILLER                  PIC X(6).                                
018300*****************************************************************         
018400* AREA DE TRABAJO - ADX (VERDADERO RANGO Y MOV. DIRECCIONAL).             
018500* ESTE ES EL INDICADOR MAS PESADO DE LOS NUEVE: EL DX DE CADA UNA         
018600* DE LAS 14 FILAS DE LA VENTANA DEL ADX REQUIERE A SU VEZ OTRA            
018700* VENTANA DE 14 FILAS DE VERDADERO RANGO Y MOVIMIENTO DIRECCIONAL         
018800* (VER EL PARRAFO 1620 MAS ABAJO PARA EL DETALLE).  WS-TR-1/2/3           
018900* SON LOS TRES CANDIDATOS DE VERDADERO RANGO DE UNA SOLA FILA;            
019000* WS-TR-MAX ES EL MAYOR DE LOS TRES.                                      
019100*****************************************************************         
019200 01  WS-TR-CANDIDATES.                                                    
019300     02  WS-TR-1                 PIC S9(8)V9(6).                          
019400     02  WS-TR-2                 PIC S9(8)V9(6).                          
019500     02  WS-TR-3                 PIC S9(8)V9(6).                          
019600     02  FILLER                  PIC S9(8)V9(6) VALUE 0.                  
019700 01  WS-TR-CANDIDATES-R REDEFINES WS-TR-CANDIDATES.                       
019800     02  WS-TR-ARRAY             PIC S9(8)V9(6) OCCURS 4 TIMES.           
019900 01  WS-ADX-WORK.                                                         
020000     02  WS-TR-MAX               PIC S9(8)V9(6).                          
020100     02  WS-PLUS-DM              PIC S9(8)V9(6).                          
020200     02  WS-MINUS-DM             PIC S9(8)V9(6).                          
020300     02  WS-SUM-TR               PIC S9(10)V9(6).                         
020400     02  WS-SUM-PLUS-DM          PIC S9(10)V9(6).                         
020500     02  WS-SUM-MINUS-DM         PIC S9(10)V9(6).                         
020600     02  WS-TR-SMOOTH            PIC S9(8)V9(6).                          
020700     02  WS-PLUS-DI              PIC S9(8)V9(6).                          
020800     02  WS-MINUS-DI             PIC S9(8)V9(6).                          
020900     02  WS-DI-SUM               PIC S9(8)V9(6).                          
021000     02  WS-DI-DIFF              PIC S9(8)V9(6).                          
021100     02  WS-DX                   PIC S9(8)V9(6).                          
021200     02  WS-SUM-DX               PIC S9(10)V9(6).                         
021300     02  FILLER                  PIC X(6).                                
021400*****************************************************************         
021500* LINKAGE SECTION - LA TABLA COMPLETA DE HISTORIA DEL SIMBOLO,            
021600* CON FILA 1 LA MAS ANTIGUA Y STK-ROW-COUNT FILAS EN TOTAL,               
021700* SEGUN LA DEFINE LA COPYBOOK STKTBL (COMPARTIDA CON STKENR, QUE          
021800* ES QUIEN ARMA LA TABLA ANTES DE LLAMAR A ESTE SUBPROGRAMA).             
021900* SE RECIBE Y SE DEVUELVE LA MISMA TABLA - NO HAY OTRO PARAMETRO          
022000* DE LINKAGE, PORQUE ESTE SUBPROGRAMA NO NECESITA SABER NI EL             
022100* SIMBOLO NI LA FECHA, SOLO LA SERIE DE PRECIOS.                          
022200*****************************************************************         
022300 LINKAGE SECTION.                                                         
022400     COPY STKTBL.                                                         
022500*****************************************************************         
022600* EL CONTRATO DE ENTRADA DE ESTE SUBPROGRAMA ES SIMPLE: LA TABLA          
022700* YA DEBE VENIR CARGADA CON LOS PRECIOS (ABIERTO, ALTO, BAJO,             
022800* CIERRE, VOLUMEN) DE CADA FILA; LOS NUEVE CAMPOS DE INDICADORES          
022900* PUEDEN VENIR EN CUALQUIER VALOR AL ENTRAR, PORQUE SE                    
023000* SOBRESCRIBEN TODOS ANTES DE VOLVER CON GOBACK.                          
023100*****************************************************************         
023200 PROCEDURE DIVISION USING STK-HIST-TABLE.                                 
023300*****************************************************************         
023400* 1000 - PUNTO DE ENTRADA.  RECORRE LA TABLA FILA POR FILA, DE LA         
023500*        MAS ANTIGUA A LA MAS RECIENTE, Y DELEGA CADA INDICADOR A         
023600*        SU PROPIO PARRAFO DE CALCULO (1200 A 1600).  EL ORDEN            
023700*        ASCENDENTE ES OBLIGATORIO PORQUE EL MACD Y EL RSI                
023800*        ARRASTRAN VALORES DE LA FILA ANTERIOR; SI SE RECORRIERA          
023900*        AL REVES LOS PROMEDIOS EXPONENCIALES QUEDARIAN AL REVES          
024000*        TAMBIEN Y LOS INDICADORES SALDRIAN MAL.                          
024100*                                                                         
024200*        EL RESGUARDO DE TABLA VACIA (REQ-1142) EXISTE PORQUE             
024300*        ESTE SUBPROGRAMA NO VALIDA POR SI MISMO QUE STKENR LE            
024400*        HAYA PASADO AL MENOS UNA FILA; SI ALGUN DIA OTRO                 
024500*        LLAMADOR LO INVOCA SIN FILAS, SALE DIRECTO SIN RECORRER          
024600*        LA TABLA EN LUGAR DE QUE EL PERFORM VARYING NO ENTRE             
024700*        NUNCA AL CUERPO (QUE DE TODOS MODOS ES INOFENSIVO, PERO          
024800*        EL RESGUARDO LO DEJA EXPLICITO PARA QUIEN LEA EL CODIGO).        
024900*****************************************************************         
025000 1000-CALCULAR-INDICADORES.                                               
025100     ADD 1 TO WS-VECES-LLAMADO.                                           
025200     IF STK-ROW-COUNT = 0                                                 
025300         GO TO 1090-SALIDA                                                
025400     END-IF.                                                              
025500     PERFORM 1100-CALCULAR-FILA THRU 1100-CALCULAR-FILA-EXIT              
025600         VARYING STK-IDX FROM 1 BY 1                                      
025700         UNTIL STK-IDX > STK-ROW-COUNT.                                   
025800 1090-SALIDA.                                                             
025900     GOBACK.                                                              
026000 1000-CALCULAR-INDICADORES-EXIT.                                          
026100     EXIT.                                                                
026200*****************************************************************         
026300* 1100 - CALCULA LOS NUEVE INDICADORES DE UNA SOLA FILA (STK-IDX)         
026400*        EN EL ORDEN: PROMEDIOS MOVILES, BANDAS DE BOLLINGER,             
026500*        MACD, RSI, ADX.  EL ORDEN EN QUE SE LLAMAN ESTOS CINCO           
026600*        PARRAFOS NO AFECTA EL RESULTADO - SON INDEPENDIENTES             
026700*        ENTRE SI DENTRO DE LA MISMA FILA, CADA UNO LEE SOLO LA           
026800*        SERIE DE CIERRES/ALTOS/BAJOS Y SU PROPIA AREA DE                 
026900*        TRABAJO ARRASTRADA DE LA FILA ANTERIOR.                          
027000*****************************************************************         
027100 1100-CALCULAR-FILA.                                                      
027200     PERFORM 1200-CALCULAR-PROMEDIOS                                      
027300         THRU 1200-CALCULAR-PROMEDIOS-EXIT.                               
027400     PERFORM 1300-CALCULAR-BANDAS THRU 1300-CALCULAR-BANDAS-EXIT.         
027500     PERFORM 1400-CALCULAR-MACD THRU 1400-CALCULAR-MACD-EXIT.             
027600     PERFORM 1500-CALCULAR-RSI THRU 1500-CALCULAR-RSI-EXIT.               
027700     PERFORM 1600-CALCULAR-ADX THRU 1600-CALCULAR-ADX-EXIT.               
027800 1100-CALCULAR-FILA-EXIT.                                                 
027900     EXIT.                                                                
028000*****************************************************************         
028100* 1200 - MA50 / MA200.  PROMEDIO SIMPLE DEL CIERRE SOBRE LAS              
028200*        ULTIMAS 50 Y 200 FILAS RESPECTIVAMENTE.  SI AUN NO HAY           
028300*        SUFICIENTE HISTORIA PARA LLENAR LA VENTANA (STK-IDX              
028400*        MENOR QUE 50 O 200), EL INDICADOR QUEDA EN CERO - NO SE          
028500*        CALCULA UN PROMEDIO PARCIAL, PORQUE ESO CONFUNDIRIA AL           
028600*        ANALISTA QUE LEE EL INFORME DE CANDIDATOS (UN MA200 DE           
028700*        SOLO 30 FILAS NO ES UN MA200 DE VERDAD).                         
028800*****************************************************************         
028900 1200-CALCULAR-PROMEDIOS.                                                 
029000     IF STK-IDX < 50                                                      
029100         MOVE 0 TO STK-MA50(STK-IDX)                                      
029200     ELSE                                                                 
029300         MOVE 0 TO WS-SUM-CLOSE                                           
029400         PERFORM 1210-SUMAR-CLOSE-50                                      
029500             THRU 1210-SUMAR-CLOSE-50-EXIT                                
029600             VARYING WS-J FROM STK-IDX BY -1                              
029700             UNTIL WS-J < STK-IDX - 49                                    
029800*        CINCUENTA CIERRES SUMADOS, DIVIDIDOS POR CINCUENTA.              
029900         COMPUTE STK-MA50(STK-IDX) ROUNDED =                              
030000             WS-SUM-CLOSE / 50                                            
030100     END-IF.                                                              
030200     IF STK-IDX < 200                                                     
030300         MOVE 0 TO STK-MA200(STK-IDX)                                     
030400     ELSE                                                                 
030500         MOVE 0 TO WS-SUM-CLOSE                                           
030600         PERFORM 1220-SUMAR-CLOSE-200                                     
030700             THRU 1220-SUMAR-CLOSE-200-EXIT                               
030800             VARYING WS-J FROM STK-IDX BY -1                              
030900             UNTIL WS-J < STK-IDX - 199                                   
031000*        DOSCIENTOS CIERRES SUMADOS, DIVIDIDOS POR DOSCIENTOS.            
031100         COMPUTE STK-MA200(STK-IDX) ROUNDED =                             
031200             WS-SUM-CLOSE / 200                                           
031300     END-IF.                                                              
031400 1200-CALCULAR-PROMEDIOS-EXIT.                                            
031500     EXIT.                                                                
031600* ACUMULA EL CIERRE DE LA FILA WS-J EN LA SUMA DE 50 FILAS.               
031700* PARRAFO CHICO, LLAMADO UNA VEZ POR CADA FILA DE LA VENTANA.             
031800 1210-SUMAR-CLOSE-50.                                                     
031900     ADD STK-CLOSE(WS-J) TO WS-SUM-CLOSE.                                 
032000 1210-SUMAR-CLOSE-50-EXIT.                                                
032100     EXIT.                                                                
032200* ACUMULA EL CIERRE DE LA FILA WS-J EN LA SUMA DE 200 FILAS.              
032300* EQUIVALENTE AL PARRAFO ANTERIOR, PERO SOBRE LA VENTANA LARGA.           
032400 1220-SUMAR-CLOSE-200.                                                    
032500     ADD STK-CLOSE(WS-J) TO WS-SUM-CLOSE.                                 
032600 1220-SUMAR-CLOSE-200-EXIT.                                               
032700     EXIT.                                                                
032800*****************************************************************         
032900* 1300 - BANDAS DE BOLLINGER (VENTANA 20, DESVIACION MUESTRAL).           
033000*        LA BANDA MEDIA ES EL PROMEDIO SIMPLE DE 20 CIERRES; LAS          
033100*        BANDAS SUPERIOR E INFERIOR SE SEPARAN DE LA MEDIA EN DOS         
033200*        DESVIACIONES ESTANDAR, COMO EN CUALQUIER MANUAL DE               
033300*        ANALISIS TECNICO.  SE USA N-1 (19) EN EL DENOMINADOR DE          
033400*        LA VARIANZA PORQUE ES UNA MUESTRA, NO LA POBLACION               
033500*        COMPLETA DE PRECIOS DEL SIMBOLO - ES LA MISMA CONVENCION         
033600*        QUE USA CUALQUIER CALCULADORA FINANCIERA DE LA CASA.             
033700*****************************************************************         
033800 1300-CALCULAR-BANDAS.                                                    
033900     IF STK-IDX < 20                                                      
034000         MOVE 0 TO STK-BB-MIDDLE(STK-IDX)                                 
034100         MOVE 0 TO STK-BB-UPPER(STK-IDX)                                  
034200         MOVE 0 TO STK-BB-LOWER(STK-IDX)                                  
034300     ELSE                                                                 
034400         MOVE 0 TO WS-SUM-CLOSE                                           
034500         PERFORM 1310-SUMAR-CLOSE-20                                      
034600             THRU 1310-SUMAR-CLOSE-20-EXIT                                
034700             VARYING WS-J FROM STK-IDX BY -1                              
034800             UNTIL WS-J < STK-IDX - 19                                    
034900         COMPUTE STK-BB-MIDDLE(STK-IDX) ROUNDED =                         
035000             WS-SUM-CLOSE / 20                                            
035100         MOVE 0 TO WS-SUM-SQ-DEV                                          
035200         PERFORM 1320-SUMAR-DESVIOS                                       
035300             THRU 1320-SUMAR-DESVIOS-EXIT                                 
035400             VARYING WS-J FROM STK-IDX BY -1                              
035500             UNTIL WS-J < STK-IDX - 19                                    
035600         COMPUTE WS-VARIANCE ROUNDED = WS-SUM-SQ-DEV / 19                 
035700         PERFORM 1330-CALCULAR-RAIZ THRU 1330-CALCULAR-RAIZ-EXIT          
035800*        LA BANDA SUPERIOR SUBE DOS DESVIACIONES SOBRE LA MEDIA           
035900*        Y LA INFERIOR BAJA LAS MISMAS DOS DESVIACIONES - EL              
036000*        ANCHO DE LA BANDA ES EL QUE LE INTERESA AL FILTRO DE             
036100*        CANDIDATOS DEL PASO S PARA DETECTAR COMPRESION.                  
036200         COMPUTE STK-BB-UPPER(STK-IDX) ROUNDED =                          
036300             STK-BB-MIDDLE(STK-IDX) + (2 * WS-STDDEV)                     
036400         COMPUTE STK-BB-LOWER(STK-IDX) ROUNDED =                          
036500             STK-BB-MIDDLE(STK-IDX) - (2 * WS-STDDEV)                     
036600     END-IF.                                                              
036700 1300-CALCULAR-BANDAS-EXIT.                                               
036800     EXIT.                                                                
036900* ACUMULA EL CIERRE DE LA FILA WS-J PARA LA BANDA MEDIA.  SE              
037000* RECORRE DE LA FILA ACTUAL HACIA ATRAS, VEINTE FILAS EN TOTAL.           
037100 1310-SUMAR-CLOSE-20.                                                     
037200     ADD STK-CLOSE(WS-J) TO WS-SUM-CLOSE.                                 
037300 1310-SUMAR-CLOSE-20-EXIT.                                                
037400     EXIT.                                                                
037500* ACUMULA EL CUADRADO DE LA DESVIACION DE LA FILA WS-J RESPECTO           
037600* DE LA BANDA MEDIA, PARA LA VARIANZA MUESTRAL.  LA BANDA MEDIA           
037700* YA DEBE ESTAR CALCULADA ANTES DE ENTRAR A ESTE PARRAFO.                 
037800 1320-SUMAR-DESVIOS.                                                      
037900     COMPUTE WS-DEV = STK-CLOSE(WS-J) - STK-BB-MIDDLE(STK-IDX).           
038000     COMPUTE WS-SUM-SQ-DEV =                                              
038100         WS-SUM-SQ-DEV + (WS-DEV * WS-DEV).                               
038200 1320-SUMAR-DESVIOS-EXIT.                                                 
038300     EXIT.                                                                
038400*****************************************************************         
038500* 1330 - RAIZ CUADRADA POR EL METODO DE NEWTON (REQ-0417).                
038600*        NO SE USA FUNCTION SQRT - NO ES UN VERBO DE ESTA CASA.           
038700*        SE PARTE DE UNA SEMILLA IGUAL A LA VARIANZA Y SE AFINA           
038800*        POR WS-SQRT-ITERACIONES PASADAS; CON VEINTE PASADAS EL           
038900*        ERROR QUEDA MUY POR DEBAJO DE LA PRECISION QUE GUARDA            
039000*        EL CAMPO, ASI QUE NO HACE FALTA UN CRITERIO DE CORTE             
039100*        POR TOLERANCIA - EL TOPE FIJO ES SUFICIENTE Y MAS                
039200*        SIMPLE DE MANTENER.                                              
039300*****************************************************************         
039400 1330-CALCULAR-RAIZ.                                                      
039500     IF WS-VARIANCE NOT > 0                                               
039600         MOVE 0 TO WS-STDDEV                                              
039700     ELSE                                                                 
039800         MOVE WS-VARIANCE TO WS-SQRT-X                                    
039900         PERFORM 1331-ITERAR-RAIZ THRU 1331-ITERAR-RAIZ-EXIT              
040000             VARYING WS-SQRT-CTR FROM 1 BY 1                              
040100             UNTIL WS-SQRT-CTR > WS-SQRT-ITERACIONES                      
040200         MOVE WS-SQRT-X TO WS-STDDEV                                      
040300     END-IF.                                                              
040400 1330-CALCULAR-RAIZ-EXIT.                                                 
040500     EXIT.                                                                
040600* UNA PASADA DEL METODO DE NEWTON: X(N+1) = (X(N) + V/X(N)) / 2.          
040700* CADA PASADA ACERCA MAS A WS-SQRT-X A LA RAIZ DE LA VARIANZA.            
040800 1331-ITERAR-RAIZ.                                                        
040900     COMPUTE WS-SQRT-X ROUNDED =                                          
041000         (WS-SQRT-X + (WS-VARIANCE / WS-SQRT-X)) / 2.                     
041100 1331-ITERAR-RAIZ-EXIT.                                                   
041200     EXIT.                                                                
041300*****************************************************************         
041400* 1400 - MACD (EMA12 - EMA26) Y SU SENAL.  LA PRIMERA FILA                
041500*        SIEMBRA AMBAS MEDIAS EXPONENCIALES CON EL PROPIO CIERRE          
041600*        (CORRECCION REQ-9180 - ANTES QUEDABAN EN CERO Y                  
041700*        DEMORABAN VARIAS FILAS EN ESTABILIZARSE).  DE LA SEGUNDA         
041800*        FILA EN ADELANTE SE APLICA LA FORMULA ESTANDAR DE                
041900*        PROMEDIO EXPONENCIAL SOBRE EL VALOR ARRASTRADO DE LA             
042000*        FILA ANTERIOR.  NOTA DE LA CASA: LA LINEA DE SENAL USA           
042100*        WS-ALPHA-SIG, QUE QUEDO EN EL MISMO VALOR QUE WS-ALPHA26         
042200*        DESDE LA VERSION INICIAL - NO SE HA TOCADO PORQUE NADIE          
042300*        HA PEDIDO CAMBIARLO Y CAMBIAR LA CONSTANTE AHORA                 
042400*        MOVERIA EL HISTORICO YA GRABADO DE TODOS LOS SIMBOLOS.           
042500*****************************************************************         
042600 1400-CALCULAR-MACD.                                                      
042700     IF STK-IDX = 1                                                       
042800         MOVE STK-CLOSE(1) TO WS-EMA12                                    
042900         MOVE STK-CLOSE(1) TO WS-EMA26                                    
043000     ELSE                                                                 
043100         COMPUTE WS-EMA12 ROUNDED =                                       
043200             (WS-ALPHA12 * STK-CLOSE(STK-IDX))                            
043300             + ((1 - WS-ALPHA12) * WS-EMA12)                              
043400         COMPUTE WS-EMA26 ROUNDED =                                       
043500             (WS-ALPHA26 * STK-CLOSE(STK-IDX))                            
043600             + ((1 - WS-ALPHA26) * WS-EMA26)                              
043700     END-IF.                                                              
043800*    EL MACD DE LA FILA ES SIMPLEMENTE LA DIFERENCIA ENTRE LAS            
043900*    DOS MEDIAS EXPONENCIALES RECIEN ACTUALIZADAS.                        
044000     COMPUTE STK-MACD(STK-IDX) ROUNDED = WS-EMA12 - WS-EMA26.             
044100*    LA SENAL ES OTRA MEDIA EXPONENCIAL, ESTA VEZ SOBRE EL MACD           
044200*    EN LUGAR DE SOBRE EL CIERRE; TAMBIEN SE SIEMBRA CON SU               
044300*    PROPIO VALOR EN LA PRIMERA FILA.                                     
044400     IF STK-IDX = 1                                                       
044500         MOVE STK-MACD(1) TO WS-EMA-SIGNAL                                
044600     ELSE                                                                 
044700         COMPUTE WS-EMA-SIGNAL ROUNDED =                                  
044800             (WS-ALPHA-SIG * STK-MACD(STK-IDX))                           
044900             + ((1 - WS-ALPHA-SIG) * WS-EMA-SIGNAL)                       
045000     END-IF.                                                              
045100     MOVE WS-EMA-SIGNAL TO STK-MACD-SIGNAL(STK-IDX).                      
045200 1400-CALCULAR-MACD-EXIT.                                                 
045300     EXIT.                                                                
045400*****************************************************************         
045500* 1500 - RSI (VENTANA 14, ALZA Y BAJA PROMEDIO DEL CIERRE).               
045600*        SIN SUFICIENTE HISTORIA (MENOS DE 15 FILAS, PORQUE LA            
045700*        PRIMERA DELTA NECESITA LA FILA ANTERIOR) EL INDICADOR            
045800*        QUEDA EN CERO.  SI NO HUBO NINGUNA BAJA EN LA VENTANA EL         
045900*        RSI ES 100 (O CERO SI TAMPOCO HUBO ALZA), EVITANDO LA            
046000*        DIVISION POR CERO DE LA FORMULA DE LA RAZON ALZA/BAJA -          
046100*        ES UN MERCADO QUE SOLO SUBIO EN LAS ULTIMAS 14 RUEDAS.           
046200*****************************************************************         
046300 1500-CALCULAR-RSI.                                                       
046400     IF STK-IDX < 15                                                      
046500         MOVE 0 TO STK-RSI(STK-IDX)                                       
046600     ELSE                                                                 
046700*        LIMPIA LOS ACUMULADORES ANTES DE RECORRER LA VENTANA.            
046800         MOVE 0 TO WS-ACCUM-UP                                            
046900         MOVE 0 TO WS-ACCUM-DOWN                                          
047000         PERFORM 1510-SUMAR-ALZA-BAJA                                     
047100             THRU 1510-SUMAR-ALZA-BAJA-EXIT                               
047200             VARYING WS-J FROM STK-IDX BY -1                              
047300             UNTIL WS-J < STK-IDX - 13                                    
047400*        PROMEDIA LAS CATORCE ALZAS Y LAS CATORCE BAJAS.                  
047500         COMPUTE WS-ROLL-UP   ROUNDED = WS-ACCUM-UP   / 14                
047600         COMPUTE WS-ROLL-DOWN ROUNDED = WS-ACCUM-DOWN / 14                
047700         IF WS-ROLL-DOWN = 0                                              
047800             IF WS-ROLL-UP > 0                                            
047900                 MOVE 100 TO STK-RSI(STK-IDX)                             
048000             ELSE                                                         
048100                 MOVE 0 TO STK-RSI(STK-IDX)                               
048200             END-IF                                                       
048300         ELSE                                                             
048400*            LA FORMULA CLASICA DEL RSI: 100 MENOS 100 SOBRE              
048500*            UNO MAS LA RAZON ALZA/BAJA.                                  
048600             COMPUTE WS-RS ROUNDED = WS-ROLL-UP / WS-ROLL-DOWN            
048700             COMPUTE STK-RSI(STK-IDX) ROUNDED =                           
048800                 100 - (100 / (1 + WS-RS))                                
048900         END-IF                                                           
049000     END-IF.                                                              
049100 1500-CALCULAR-RSI-EXIT.                                                  
049200     EXIT.                                                                
049300* SEPARA LA DIFERENCIA DE CIERRE ENTRE LA FILA WS-J Y LA ANTERIOR         
049400* EN ALZA (WS-UP) O BAJA (WS-DOWN) Y LA ACUMULA.  SOLO UNO DE             
049500* LOS DOS CAMPOS QUEDA DISTINTO DE CERO EN CADA PASADA.                   
049600 1510-SUMAR-ALZA-BAJA.                                                    
049700     COMPUTE WS-DELTA = STK-CLOSE(WS-J) - STK-CLOSE(WS-J - 1).            
049800     IF WS-DELTA > 0                                                      
049900         MOVE WS-DELTA TO WS-UP                                           
050000         MOVE 0 TO WS-DOWN                                                
050100     ELSE                                                                 
050200         MOVE 0 TO WS-UP                                                  
050300         COMPUTE WS-DOWN = 0 - WS-DELTA                                   
050400     END-IF.                                                              
050500     ADD WS-UP   TO WS-ACCUM-UP.                                          
050600     ADD WS-DOWN TO WS-ACCUM-DOWN.                                        
050700 1510-SUMAR-ALZA-BAJA-EXIT.                                               
050800     EXIT.                                                                
050900*****************************************************************         
051000* 1600 - ADX (VENTANA 14 DEL DX, QUE A SU VEZ PROMEDIA 14 FILAS           
051100*        DE VERDADERO RANGO Y MOVIMIENTO DIRECCIONAL).  ESTE ES           
051200*        EL INDICADOR MAS CARO DE LOS NUEVE PORQUE CADA UNA DE            
051300*        LAS 14 FILAS QUE PROMEDIA TIENE, A SU VEZ, SU PROPIA             
051400*        VENTANA DE 14 FILAS POR DEBAJO (VER 1620) - SON 14 X 14          
051500*        PASADAS POR CADA FILA DE LA TABLA QUE TENGA HISTORIA             
051600*        SUFICIENTE.  SIN SUFICIENTE HISTORIA (MENOS DE 28 FILAS          
051700*        EN TOTAL) EL INDICADOR QUEDA EN CERO.                            
051800*****************************************************************         
051900 1600-CALCULAR-ADX.                                                       
052000     IF STK-IDX < 28                                                      
052100         MOVE 0 TO STK-ADX(STK-IDX)                                       
052200     ELSE                                                                 
052300         MOVE 0 TO WS-SUM-DX                                              
052400         PERFORM 1610-SUMAR-DX THRU 1610-SUMAR-DX-EXIT                    
052500             VARYING WS-K FROM STK-IDX BY -1                              
052600             UNTIL WS-K < STK-IDX - 13                                    
052700         COMPUTE STK-ADX(STK-IDX) ROUNDED = WS-SUM-DX / 14                
052800     END-IF.                                                              
052900 1600-CALCULAR-ADX-EXIT.                                                  
053000     EXIT.                                                                
053100* ACUMULA EL DX DE LA FILA WS-K (CALCULADO EN 1620) PARA EL               
053200* PROMEDIO DE 14 FILAS QUE DA EL ADX FINAL DE LA FILA STK-IDX.            
053300 1610-SUMAR-DX.                                                           
053400     PERFORM 1620-CALCULAR-DX-FILA                                        
053500         THRU 1620-CALCULAR-DX-FILA-EXIT.                                 
053600     ADD WS-DX TO WS-SUM-DX.                                              
053700 1610-SUMAR-DX-EXIT.                                                      
053800     EXIT.                                                                
053900* CALCULA EL DX DE LA FILA WS-K: PROMEDIA 14 FILAS DE VERDADERO           
054000* RANGO Y MOVIMIENTO DIRECCIONAL (1630), SACA LOS INDICES                 
054100* DIRECCIONALES MAS (+DI) Y MENOS (-DI), Y DE AHI EL DX COMO LA           
054200* DIFERENCIA SOBRE LA SUMA DE AMBOS, EN PORCENTAJE.  SIN                  
054300* SUFICIENTE HISTORIA PARA LA VENTANA INTERNA (MENOS DE 15                
054400* FILAS) O SIN MOVIMIENTO (SUMA DE VERDADERO RANGO CERO, O                
054500* SUMA DE LOS DOS INDICES DIRECCIONALES CERO) EL DX DE ESTA               
054600* FILA QUEDA EN CERO.                                                     
054700 1620-CALCULAR-DX-FILA.                                                   
054800     IF WS-K < 15                                                         
054900         MOVE 0 TO WS-DX                                                  
055000     ELSE                                                                 
055100         MOVE 0 TO WS-SUM-TR                                              
055200         MOVE 0 TO WS-SUM-PLUS-DM                                         
055300         MOVE 0 TO WS-SUM-MINUS-DM                                        
055400         PERFORM 1630-SUMAR-TRDM THRU 1630-SUMAR-TRDM-EXIT                
055500             VARYING WS-M FROM WS-K BY -1                                 
055600             UNTIL WS-M < WS-K - 13                                       
055700         IF WS-SUM-TR = 0                                                 
055800             MOVE 0 TO WS-DX                                              
055900         ELSE                                                             
056000*            EL VERDADERO RANGO SUAVIZADO ES EL DIVISOR COMUN DE          
056100*            LOS DOS INDICES DIRECCIONALES.                               
056200             COMPUTE WS-TR-SMOOTH ROUNDED = WS-SUM-TR / 14                
056300             COMPUTE WS-PLUS-DI ROUNDED =                                 
056400                 100 * (WS-SUM-PLUS-DM / 14) / WS-TR-SMOOTH               
056500             COMPUTE WS-MINUS-DI ROUNDED =                                
056600                 100 * (WS-SUM-MINUS-DM / 14) / WS-TR-SMOOTH              
056700             COMPUTE WS-DI-SUM = WS-PLUS-DI + WS-MINUS-DI                 
056800             IF WS-DI-SUM = 0                                             
056900                 MOVE 0 TO WS-DX                                          
057000             ELSE                                                         
057100*                EL DX ES LA DIFERENCIA ABSOLUTA DE LOS DOS               
057200*                INDICES DIRECCIONALES SOBRE SU SUMA - MIENTRAS           
057300*                MAS LEJOS ESTEN UNO DEL OTRO, MAS FUERTE LA              
057400*                TENDENCIA DE ESA FILA, SEA ALCISTA O BAJISTA.            
057500                 IF WS-PLUS-DI > WS-MINUS-DI                              
057600                     COMPUTE WS-DI-DIFF =                                 
057700                         WS-PLUS-DI - WS-MINUS-DI                         
057800                 ELSE                                                     
057900                     COMPUTE WS-DI-DIFF =                                 
058000                         WS-MINUS-DI - WS-PLUS-DI                         
058100                 END-IF                                                   
058200                 COMPUTE WS-DX ROUNDED =                                  
058300                     100 * WS-DI-DIFF / WS-DI-SUM                         
058400             END-IF                                                       
058500         END-IF                                                           
058600     END-IF.                                                              
058700 1620-CALCULAR-DX-FILA-EXIT.                                              
058800     EXIT.                                                                
058900* VERDADERO RANGO Y MOVIMIENTO DIRECCIONAL DE LA FILA WS-M, QUE           
059000* SE ACUMULAN PARA LA VENTANA DE 14 FILAS DEL PARRAFO 1620.  EL           
059100* VERDADERO RANGO ES EL MAYOR DE TRES CANDIDATOS (ALTO-BAJO,              
059200* ALTO-CIERRE ANTERIOR, BAJO-CIERRE ANTERIOR, TODOS EN VALOR              
059300* ABSOLUTO); EL MOVIMIENTO DIRECCIONAL COMPARA EL ALTO Y EL BAJO          
059400* DE HOY CONTRA LOS DE AYER - SOLO UNO DE LOS DOS (+DM O -DM)             
059500* PUEDE QUEDAR DISTINTO DE CERO EN LA MISMA FILA.                         
059600 1630-SUMAR-TRDM.                                                         
059700     COMPUTE WS-TR-1 = STK-HIGH(WS-M) - STK-LOW(WS-M).                    
059800     IF STK-HIGH(WS-M) > STK-CLOSE(WS-M - 1)                              
059900         COMPUTE WS-TR-2 =                                                
060000             STK-HIGH(WS-M) - STK-CLOSE(WS-M - 1)                         
060100     ELSE                                                                 
060200         COMPUTE WS-TR-2 =                                                
060300             STK-CLOSE(WS-M - 1) - STK-HIGH(WS-M)                         
060400     END-IF.                                                              
060500     IF STK-LOW(WS-M) > STK-CLOSE(WS-M - 1)                               
060600         COMPUTE WS-TR-3 =                                                
060700             STK-LOW(WS-M) - STK-CLOSE(WS-M - 1)                          
060800     ELSE                                                                 
060900         COMPUTE WS-TR-3 =                                                
061000             STK-CLOSE(WS-M - 1) - STK-LOW(WS-M)                          
061100     END-IF.                                                              
061200     MOVE WS-TR-1 TO WS-TR-MAX.                                           
061300*    EL TERCER CANDIDATO (WS-TR-1) YA QUEDO EN WS-TR-MAX, ASI             
061400*    QUE EL CICLO SOLO NECESITA COMPARAR EL SEGUNDO Y EL TERCER           
061500*    ELEMENTO DEL ARREGLO CONTRA EL QUE YA SE TIENE.                      
061600     PERFORM 1631-ESCOGER-TR-MAYOR                                        
061700         THRU 1631-ESCOGER-TR-MAYOR-EXIT                                  
061800         VARYING WS-TR-IDX FROM 2 BY 1 UNTIL WS-TR-IDX > 3.               
061900     ADD WS-TR-MAX TO WS-SUM-TR.                                          
062000*    MOVIMIENTO DIRECCIONAL POSITIVO: CUANTO SUBIO EL ALTO DE             
062100*    HOY RESPECTO DEL ALTO DE AYER, SI ES QUE SUBIO.                      
062200     IF STK-HIGH(WS-M) > STK-HIGH(WS-M - 1)                               
062300         COMPUTE WS-PLUS-DM =                                             
062400             STK-HIGH(WS-M) - STK-HIGH(WS-M - 1)                          
062500     ELSE                                                                 
062600         MOVE 0 TO WS-PLUS-DM                                             
062700     END-IF.                                                              
062800*    MOVIMIENTO DIRECCIONAL NEGATIVO: CUANTO BAJO EL BAJO DE              
062900*    HOY RESPECTO DEL BAJO DE AYER, SI ES QUE BAJO.                       
063000     IF STK-LOW(WS-M - 1) > STK-LOW(WS-M)                                 
063100         COMPUTE WS-MINUS-DM =                                            
063200             STK-LOW(WS-M - 1) - STK-LOW(WS-M)                            
063300     ELSE                                                                 
063400         MOVE 0 TO WS-MINUS-DM                                            
063500     END-IF.                                                              
063600     ADD WS-PLUS-DM  TO WS-SUM-PLUS-DM.                                   
063700     ADD WS-MINUS-DM TO WS-SUM-MINUS-DM.                                  
063800 1630-SUMAR-TRDM-EXIT.                                                    
063900     EXIT.                                                                
064000* ESCOGE EL MAYOR DE LOS TRES CANDIDATOS DE VERDADERO RANGO               
064100* ARMADOS EN 1630, RECORRIENDO LA VISTA EN ARREGLO WS-TR-ARRAY.           
064200* EL CUARTO ELEMENTO DEL ARREGLO ES EL FILLER DEL GRUPO Y NUNCA           
064300* SE RECORRE PORQUE EL CICLO SE DETIENE EN EL TERCERO.                    
064400 1631-ESCOGER-TR-MAYOR.                                                   
064500     IF WS-TR-ARRAY(WS-TR-IDX) > WS-TR-MAX                                
064600         MOVE WS-TR-ARRAY(WS-TR-IDX) TO WS-TR-MAX                         
064700     END-IF.                                                              
064800 1631-ESCOGER-TR-MAYOR-EXIT.                                              
064900     EXIT.                                                                
065000*****************************************************************         
065100* NOTA FINAL - LOS NUEVE CAMPOS QUE ESTE SUBPROGRAMA DEJA                 
065200* LLENOS EN CADA FILA DE STK-HIST-TABLE SON LOS MISMOS NUEVE              
065300* CAMPOS DE INDICADORES QUE STKENR GRABA EN EL MAESTRO                    
065400* ENR-STOCK-RECORD (COPYBOOK ENRSTK) Y QUE STKSCR LEE MAS                 
065500* ADELANTE, EN SU PROPIA CORRIDA, PARA ARMAR EL INFORME DE                
065600* CANDIDATOS.  SI SE AGREGA UN DECIMO INDICADOR ALGUN DIA, HAY            
065700* QUE AGREGARLO AQUI, EN STKTBL, EN ENRSTK Y EN EL DETALLE DEL            
065800* INFORME DE STKSCR - LOS CUATRO LUGARES A LA VEZ, PORQUE NO              
065900* HAY UNA SOLA COPYBOOK DE INDICADORES COMPARTIDA ENTRE LOS               
066000* TRES PROGRAMAS.                                                         
066100*****************************************************************         
