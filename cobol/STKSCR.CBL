000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    STKSCR.                                                   
000300 AUTHOR.        C. RUZ.                                                   
000400 INSTALLATION.  RUZ DATA SERVICES, SANTIAGO.                              
000500 DATE-WRITTEN.  03/15/1991.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                         
000800*****************************************************************         
000900* MANTENCION                                                              
001000*    03/15/1991 C.RUZ    REQ-8916  VERSION INICIAL.  REEMPLAZA A          
001100*                                  OPCION-3 POR UN LISTADO SIMPLE         
001200*                                  DE STOCK CRITICO, SIN FILTROS          
001300*                                  POR INDICADOR TECNICO - SOLO           
001400*                                  PRECIO MINIMO/MAXIMO SOBRE EL          
001500*                                  MAESTRO DE COTIZACIONES.               
001600*    08/22/2004 R.PENA   REQ-0417  SE REEMPLAZA EL LISTADO SIMPLE         
001700*                                  POR EL FILTRO DE CANDIDATOS            
001800*                                  SOBREVENDIDOS CON TENDENCIA AL         
001900*                                  ALZA, A BASE DE LAS 8 CONDI-           
002000*                                  CIONES SOBRE LOS NUEVE INDICA-         
002100*                                  DORES TECNICOS QUE STKENR YA           
002200*                                  VENIA GRABANDO EN EL MAESTRO           
002300*                                  DESDE REQ-8915.  ES LA VERSION         
002400*                                  DESCRITA EN EL RESTO DE ESTE           
002500*                                  PROGRAMA.                              
002600*    03/14/2006 R.PENA   REQ-0502  SE CORRIGE EL CALCULO DE LA            
002700*                                  FECHA LIMITE DE 5 DIAS: NO             
002800*                                  CONSIDERABA EL PRESTAMO DE MES         
002900*                                  CUANDO LA FECHA DE REFERENCIA          
003000*                                  CAIA EN LOS PRIMEROS DIAS DEL          
003100*                                  MES.                                   
003200*    09/30/2009 M.SOTO   REQ-0688  SE AGREGAN LOS VALORES POR             
003300*                                  DEFECTO DE PRECIO MINIMO,              
003400*                                  PRECIO MAXIMO Y DIAS DE                
003500*                                  HISTORIA CUANDO EL REGISTRO            
003600*                                  DE PARAMETROS LOS TRAE EN              
003700*                                  CERO.                                  
003800*    03/11/2011 J.ARAYA   REQ-1142  SE ENSANCHA LA EDICION DE             
003900*                                  PRECIOS E INDICADORES A 7              
004000*                                  DIGITOS ENTEROS (SE PERDIA EL          
004100*                                  DIGITO DE MAYOR ORDEN SOBRE            
004200*                                  UN MILLON).  SE REESCRIBE EL           
004300*                                  BARRIDO DE HISTORIA DE CADA            
004400*                                  CANDIDATO A BASE DE GO TO,             
004500*                                  IGUAL A OPCION-4/OPCION-5.             
004600*    04/18/2013 J.ARAYA   REQ-1158  LA FECHA DE REFERENCIA EN CERO        
004700*                                  YA NO QUEDA EN 00000000: TOMA          
004800*                                  LA FECHA DEL SISTEMA, IGUAL QUE        
004900*                                  EL DEFECTO DE PRECIO/DIAS DE           
005000*                                  REQ-0688.  SE AGREGA ADEMAS LA         
005100*                                  FECHA DE CORRIDA AL ENCABEZADO         
005200*                                  DEL INFORME, SEPARADA DE LA            
005300*                                  FECHA DE REFERENCIA.                   
005400*****************************************************************         
005500* ESTE PROGRAMA REEMPLAZA A OPCION-3 (REVISION DE STOCK CRITICO).         
005600* SE CONSERVA EL MISMO ESQUELETO DE BARRIDO READ-NEXT/AT-END, Y EL        
005700* PANTALLEO ANTERIOR/SIGUIENTE DE OPCION-4 Y OPCION-5 SE USA ACA          
005800* COMO READ PREVIOUS SOBRE EL MAESTRO INDEXADO PARA SACAR LA              
005900* HISTORIA DE CADA CANDIDATO DE ATRAS PARA ADELANTE (MAS RECIENTE         
006000* PRIMERO), SIN TENER QUE ORDENAR NADA.                                   
006100*****************************************************************         
006200* REFERENCIAS CRUZADAS:                                                   
006300*   ENRSTK.CPY  - LAYOUT DEL MAESTRO QUE AQUI SOLO SE LEE (ESTE           
006400*                 PROGRAMA NUNCA GRABA EN EL MAESTRO).                    
006500*   RUNPRM.CPY  - REGISTRO DE PARAMETROS RECIBIDO POR LINKAGE             
006600*                 DESDE STKDRIV (PRECIO MINIMO/MAXIMO, DIAS DE            
006700*                 HISTORIA, FECHA DE REFERENCIA).                         
006800*   STKENR.CBL  - EL PASO ANTERIOR DE LA CORRIDA (PASO "E"), QUE          
006900*                 DEJA EL MAESTRO ACTUALIZADO CON LOS NUEVE               
007000*                 INDICADORES ANTES DE QUE ESTE PROGRAMA CORRA.           
007100*                                                                         
007200* A DIFERENCIA DE STKENR, ESTE PROGRAMA NO LLAMA A STKIND NI              
007300* CALCULA NINGUN INDICADOR - SOLO LOS LEE DEL MAESTRO Y LOS               
007400* EVALUA CONTRA LAS 8 CONDICIONES DEL FILTRO DE CANDIDATOS.               
007500*****************************************************************         
007600* RESUMEN DE LAS 8 CONDICIONES DEL FILTRO (PARRAFO 1150):                 
007700*   1-2  PRECIO DE CIERRE ENTRE EL MINIMO Y EL MAXIMO EFECTIVOS.          
007800*   3    RSI NO MAYOR A 30 (SOBREVENDIDO).                                
007900*   4-5  MA50 > MA200 PERO SIN SUPERARLA POR MAS DE 0.5.                  
008000*   6    MACD > MACD-SIGNAL (IMPULSO ALCISTA).                            
008100*   7    CIERRE BAJO LA BANDA MEDIA DE BOLLINGER.                         
008200*   8    ADX ENTRE 20 Y 40.                                               
008300*   MAS LA FECHA DE LA FILA DENTRO DE LA VENTANA DE 5 DIAS DE             
008400*   CALENDARIO HASTA LA FECHA DE REFERENCIA (PARRAFO 1050).               
008500*****************************************************************         
008600 ENVIRONMENT DIVISION.                                                    
008700 CONFIGURATION SECTION.                                                   
008800 SPECIAL-NAMES.                                                           
008900     C01 IS TOP-OF-FORM.                                                  
009000 INPUT-OUTPUT SECTION.                                                    
009100 FILE-CONTROL.                                                            
009200     SELECT MASTER-STORE-FILE ASSIGN TO "MASTER"                          
009300         ORGANIZATION IS INDEXED                                          
009400         ACCESS MODE IS DYNAMIC                                           
009500         RECORD KEY IS MSTR-KEY.                                          
009600                                                                          
009700     SELECT CANDIDATE-REPORT ASSIGN TO "CANDRPT"                          
009800         ORGANIZATION IS SEQUENTIAL.                                      
009900 DATA DIVISION.                                                           
010000 FILE SECTION.                                                            
010100*    MAESTRO ABIERTO SOLO INPUT - ESTE PROGRAMA NUNCA GRABA.  SE          
010200*    NECESITA ACCESS MODE DYNAMIC PORQUE SE LEE SECUENCIAL EN EL          
010300*    BARRIDO DE 1100 Y POSICIONADO POR LLAVE (START) EN 1300.             
010400 FD  MASTER-STORE-FILE                                                    
010500     LABEL RECORDS ARE STANDARD                                           
010600     VALUE OF FILE-ID IS "MASTER.DAT".                                    
010700     COPY ENRSTK.                                                         
010800                                                                          
010900*    INFORME DE SALIDA, UN ENCABEZADO POR SIMBOLO CANDIDATO               
011000*    SEGUIDO DE SUS LINEAS DE DETALLE, ABIERTO OUTPUT (SE REGENERA        
011100*    COMPLETO EN CADA CORRIDA, NUNCA SE ACUMULA DE UNA CORRIDA A          
011200*    LA SIGUIENTE).                                                       
011300 FD  CANDIDATE-REPORT                                                     
011400     LABEL RECORDS ARE STANDARD                                           
011500     VALUE OF FILE-ID IS "CANDRPT.DAT".                                   
011600*****************************************************************         
011700* LINEA DE DETALLE DEL CANDIDATO - UNA POR DIA DE HISTORIA, MAS           
011800* RECIENTE PRIMERO.  EDITADA A PARTIR DE LA FILA DEL MAESTRO.             
011900* LOS CAMPOS DE PRECIO USAN SIGNO FLOTANTE AL FINAL (PIC ...9-)           
012000* EN LUGAR DE AL PRINCIPIO, IGUAL QUE LOS INFORMES DE OPCION-4 Y          
012100* OPCION-5 - EL SIGNO SOLO SE IMPRIME SI EL VALOR ES NEGATIVO             
012200* (POR EJEMPLO, UN MACD O UN RSI-DELTA NEGATIVO).                         
012300*****************************************************************         
012400 01  CAND-DETAIL-LINE.                                                    
012500     02  FILLER                  PIC X(3).                                
012600     02  CDL-DATE                PIC 9(8).                                
012700     02  FILLER                  PIC X(2).                                
012800     02  CDL-CLOSE               PIC Z,ZZZ,ZZ9.9999-.                     
012900     02  FILLER                  PIC X(2).                                
013000     02  CDL-RSI                 PIC ZZ9.999999-.                         
013100     02  FILLER                  PIC X(2).                                
013200     02  CDL-MA50                PIC Z,ZZZ,ZZ9.999999-.                   
013300     02  FILLER                  PIC X(2).                                
013400     02  CDL-MA200               PIC Z,ZZZ,ZZ9.999999-.                   
013500     02  FILLER                  PIC X(2).                                
013600     02  CDL-MACD                PIC Z,ZZZ,ZZ9.999999-.                   
013700     02  FILLER                  PIC X(2).                                
013800     02  CDL-MACD-SIGNAL         PIC Z,ZZZ,ZZ9.999999-.                   
013900     02  FILLER                  PIC X(2).                                
014000     02  CDL-BB-UPPER            PIC Z,ZZZ,ZZ9.999999-.                   
014100     02  FILLER                  PIC X(2).                                
014200     02  CDL-BB-MIDDLE           PIC Z,ZZZ,ZZ9.999999-.                   
014300     02  FILLER                  PIC X(2).                                
014400     02  CDL-BB-LOWER            PIC Z,ZZZ,ZZ9.999999-.                   
014500     02  FILLER                  PIC X(2).                                
014600     02  CDL-ADX                 PIC ZZ9.999999-.                         
014700     02  FILLER                  PIC X(4).                                
014800 WORKING-STORAGE SECTION.                                                 
014900*****************************************************************         
015000* ITEMS DE NIVEL 77 - SEPARADOR DEL INFORME Y CONTADOR CORRELA-           
015100* TIVO DE PAGINAS IMPRESAS (REQ-1142).                                    
015200*****************************************************************         
015300 77  WS-LINEA-SUBRAYADA          PIC X(80) VALUE ALL "-".                 
015400 77  WS-CONTADOR-PAGINA          PIC 9(4)  COMP VALUE ZERO.               
015500*****************************************************************         
015600* SWITCHES DE FIN DE ARCHIVO Y DE RESULTADO DE LA EVALUACION.             
015700*****************************************************************         
015800 01  WS-SWITCHES.                                                         
015900     02  WS-EOF-MAESTRO          PIC X(1) VALUE "N".                      
016000         88  FIN-MAESTRO              VALUE "Y".                          
016100     02  WS-CUMPLE-SW            PIC X(1) VALUE "N".                      
016200         88  CUMPLE-CONDICIONES       VALUE "Y".                          
016300     02  WS-BISIESTO-SW          PIC X(1) VALUE "N".                      
016400         88  ANO-BISIESTO             VALUE "Y".                          
016500     02  FILLER                  PIC X(5).                                
016600*****************************************************************         
016700* CONTADORES Y SUBINDICES DE LA CORRIDA.                                  
016800*****************************************************************         
016900 01  WS-CONTADORES.                                                       
017000     02  WS-CAND-COUNT           PIC 9(4) COMP.                           
017100     02  WS-CAND-IDX             PIC 9(4) COMP.                           
017200     02  WS-DIAS-CANDIDATO       PIC 9(4) COMP.                           
017300     02  WS-TOT-SIMBOLOS         PIC 9(4) COMP.                           
017400     02  WS-TOT-DETALLES         PIC 9(6) COMP.                           
017500     02  FILLER                  PIC 9(4) COMP VALUE 0.                   
017600*****************************************************************         
017700* SIMBOLO DEL CANDIDATO EN PROCESO Y ULTIMO CANDIDATO ANOTADO             
017800* (PARA NO REPETIR EL MISMO SIMBOLO CUANDO CALZA VARIOS DIAS).            
017900*****************************************************************         
018000 01  WS-SIMBOLOS.                                                         
018100     02  WS-SIMBOLO-CAND-ACTUAL  PIC X(8).                                
018200     02  WS-ULTIMO-CANDIDATO     PIC X(8).                                
018300     02  FILLER                  PIC X(8).                                
018400*****************************************************************         
018500* LISTA DE SIMBOLOS CANDIDATOS ENCONTRADOS EN EL BARRIDO (PASO 2          
018600* DEL FLUJO).  SE RECORRE DESPUES PARA SACAR LA HISTORIA DE CADA          
018700* UNO Y ESCRIBIR EL INFORME.                                              
018800*****************************************************************         
018900 01  WS-LISTA-CANDIDATOS.                                                 
019000     02  WS-CAND-ROW             PIC X(8)                                 
019100             OCCURS 1 TO 500 TIMES DEPENDING ON WS-CAND-COUNT             
019200             INDEXED BY WS-LISTA-IDX.                                     
019300*****************************************************************         
019400* PARAMETROS DE LA CORRIDA YA CON LOS DEFECTOS APLICADOS (REQ-            
019500* 0688).  SE USAN ESTOS EN LUGAR DE LOS CAMPOS RUNPRM-* DIRECTOS          
019600* PORQUE EL REGISTRO DE PARAMETROS PUEDE TRAER CERO EN CUALQUIERA         
019700* DE LOS TRES, Y CERO NO ES UN VALOR DE NEGOCIO VALIDO PARA               
019800* NINGUNO DE ELLOS.                                                       
019900*****************************************************************         
020000 01  WS-PARAMETROS-EFECTIVOS.                                             
020100     02  WS-PRECIO-MINIMO        PIC S9(7)V9(4).                          
020200     02  WS-PRECIO-MAXIMO        PIC S9(7)V9(4).                          
020300     02  WS-DIAS-HISTORIA        PIC 9(4).                                
020400     02  FILLER                  PIC X(4).                                
020500*****************************************************************         
020600* FECHA DEL SISTEMA (REQ-1158).  RUNPRM.CPY NO TRAE UNA FECHA DE          
020700* CORRIDA PROPIA, SOLO LA FECHA DE REFERENCIA (RUNPRM-AS-OF-DATE),        
020800* ASI QUE SE CAPTURA ACA CON EL MISMO IDIOMA ACCEPT FROM DATE Y LA        
020900* MISMA VENTANA DE SIGLO QUE YA USA STKDRIV EN SU PARRAFO 0200 -          
021000* SIRVE DE DEFECTO DE LA FECHA DE REFERENCIA CUANDO ESTA VIENE EN         
021100* CERO, Y DE FECHA DE CORRIDA PARA EL ENCABEZADO DEL INFORME.             
021200*****************************************************************         
021300 01  WS-FECHA-SISTEMA-GRUPO.                                              
021400     02  WS-FS-AA                PIC 9(2).                                
021500     02  WS-FS-MM                PIC 9(2).                                
021600     02  WS-FS-DD                PIC 9(2).                                
021700 01  WS-FECHA-SISTEMA REDEFINES WS-FECHA-SISTEMA-GRUPO                    
021800         PIC 9(6).                                                        
021900 01  WS-FECHA-CORRIDA.                                                    
022000     02  WS-FC-CCYY               PIC 9(4).                               
022100     02  WS-FC-MM                 PIC 9(2).                               
022200     02  WS-FC-DD                 PIC 9(2).                               
022300 01  WS-FECHA-CORRIDA-R REDEFINES WS-FECHA-CORRIDA.                       
022400     02  WS-FC-EDITADA             PIC 9(8).                              
022500*****************************************************************         
022600* AREAS DE CONVERSION FECHA-GRUPO / FECHA-NUMERICA PARA LA FECHA          
022700* DE REFERENCIA DE LA CORRIDA Y LA FECHA LIMITE DE 5 DIAS.                
022800*****************************************************************         
022900 01  WS-AOD-FECHA-GRUPO.                                                  
023000     02  WS-AFG-CCYY             PIC 9(4).                                
023100     02  WS-AFG-MM               PIC 9(2).                                
023200     02  WS-AFG-DD               PIC 9(2).                                
023300 01  WS-AOD-FECHA-NUM REDEFINES WS-AOD-FECHA-GRUPO.                       
023400     02  WS-AFN-FECHA            PIC 9(8).                                
023500 01  WS-LIM-FECHA-GRUPO.                                                  
023600     02  WS-LFG-CCYY             PIC 9(4).                                
023700     02  WS-LFG-MM               PIC 9(2).                                
023800     02  WS-LFG-DD               PIC 9(2).                                
023900 01  WS-LIM-FECHA-NUM REDEFINES WS-LIM-FECHA-GRUPO.                       
024000     02  WS-LFN-FECHA            PIC 9(8).                                
024100 01  WS-FECHA-LIMITE-FIJA        PIC 9(8).                                
024200*****************************************************************         
024300* TABLA DE DIAS POR MES PARA EL CALCULO DE LA FECHA LIMITE (SE            
024400* ARMA REDEFINIENDO UNA SERIE DE FILLER CON VALUE, YA QUE UN              
024500* ARREGLO OCCURS NO PUEDE TRAER VALORES INICIALES DISTINTOS POR           
024600* CASILLERO).  FEBRERO QUEDA EN 28 FIJO - EL DIA EXTRA DE UN ANO          
024700* BISIESTO SE SUMA APARTE EN 1050, DESPUES DE CONSULTAR 1051.             
024800*****************************************************************         
024900 01  WS-TABLA-DIAS-MES-INIT.                                              
025000     02  FILLER                  PIC 9(2) VALUE 31.                       
025100     02  FILLER                  PIC 9(2) VALUE 28.                       
025200     02  FILLER                  PIC 9(2) VALUE 31.                       
025300     02  FILLER                  PIC 9(2) VALUE 30.                       
025400     02  FILLER                  PIC 9(2) VALUE 31.                       
025500     02  FILLER                  PIC 9(2) VALUE 30.                       
025600     02  FILLER                  PIC 9(2) VALUE 31.                       
025700     02  FILLER                  PIC 9(2) VALUE 31.                       
025800     02  FILLER                  PIC 9(2) VALUE 30.                       
025900     02  FILLER                  PIC 9(2) VALUE 31.                       
026000     02  FILLER                  PIC 9(2) VALUE 30.                       
026100     02  FILLER                  PIC 9(2) VALUE 31.                       
026200 01  WS-TABLA-DIAS-MES REDEFINES WS-TABLA-DIAS-MES-INIT.                  
026300     02  WS-DIAS-MES             PIC 9(2) OCCURS 12 TIMES.                
026400 01  WS-DIAS-PREV-MES            PIC 9(2) COMP.                           
026500 01  WS-RESTOS-BISIESTO.                                                  
026600     02  WS-DIV-TEMP             PIC 9(4) COMP.                           
026700     02  WS-RESTO-4              PIC 9(4) COMP.                           
026800     02  WS-RESTO-100            PIC 9(4) COMP.                           
026900     02  WS-RESTO-400            PIC 9(4) COMP.                           
027000     02  FILLER                  PIC 9(4) COMP VALUE 0.                   
027100*****************************************************************         
027200* LINEAS DEL ENCABEZADO Y DEL PIE DEL INFORME DE CANDIDATOS.              
027300*****************************************************************         
027400*    FECHA REF. ES LA FECHA DE REFERENCIA DEL FILTRO (RUNPRM-AS-          
027500*    OF-DATE, CON SU DEFECTO DE 1010).  FECHA CORRIDA ES LA FECHA         
027600*    DEL SISTEMA EL DIA QUE SE EJECUTO ESTE PASO (REQ-1158) - SON         
027700*    DOS FECHAS DISTINTAS: LA CORRIDA DE HOY PUEDE FILTRAR CONTRA         
027800*    UNA FECHA DE REFERENCIA DE AYER O DE CUALQUIER DIA PASADO.           
027900 01  WS-ENCABEZADO-1.                                                     
028000     02  FILLER                  PIC X(1)  VALUE SPACE.                   
028100     02  FILLER                  PIC X(32)                                
028200             VALUE "STKSCR - INFORME DE CANDIDATOS".                      
028300     02  FILLER                  PIC X(10) VALUE "FECHA REF.".            
028400     02  WSE-AS-OF-DATE          PIC 9(8).                                
028500     02  FILLER                  PIC X(3)  VALUE SPACE.                   
028600     02  FILLER                  PIC X(14) VALUE "FECHA CORRIDA ".        
028700     02  WSE-FECHA-CORRIDA       PIC 9(8).                                
028800     02  FILLER                  PIC X(4)  VALUE SPACE.                   
028900 01  WS-ENCABEZADO-2.                                                     
029000     02  FILLER                  PIC X(1)  VALUE SPACE.                   
029100     02  FILLER                  PIC X(13) VALUE "PRECIO MIN. ".          
029200     02  WSE-PRECIO-MINIMO       PIC Z,ZZZ,ZZ9.9999-.                     
029300     02  FILLER                  PIC X(5)  VALUE SPACE.                   
029400     02  FILLER                  PIC X(13) VALUE "PRECIO MAX. ".          
029500     02  WSE-PRECIO-MAXIMO       PIC Z,ZZZ,ZZ9.9999-.                     
029600     02  FILLER                  PIC X(5)  VALUE SPACE.                   
029700     02  FILLER                  PIC X(14) VALUE "DIAS HISTORIA ".        
029800     02  WSE-DIAS-HISTORIA       PIC ZZZ9.                                
029900     02  FILLER                  PIC X(6)  VALUE SPACE.                   
030000 01  WS-ENCABEZADO-SIMBOLO.                                               
030100     02  FILLER                  PIC X(3)  VALUE SPACE.                   
030200     02  FILLER                  PIC X(10) VALUE "SIMBOLO - ".            
030300     02  WSS-SIMBOLO             PIC X(8).                                
030400     02  FILLER                  PIC X(60) VALUE SPACE.                   
030500 01  WS-SIN-CANDIDATOS.                                                   
030600     02  FILLER                  PIC X(27)                                
030700             VALUE "NO TRADING CANDIDATES FOUND.".                        
030800     02  FILLER                  PIC X(65) VALUE SPACE.                   
030900 01  WS-PIE-INFORME.                                                      
031000     02  FILLER                  PIC X(1)  VALUE SPACE.                   
031100     02  FILLER                  PIC X(26)                                
031200             VALUE "SIMBOLOS CANDIDATOS . . :".                           
031300     02  WSP-TOT-SIMBOLOS        PIC ZZZ9.                                
031400     02  FILLER                  PIC X(5)  VALUE SPACE.                   
031500     02  FILLER                  PIC X(26)                                
031600             VALUE "LINEAS DE DETALLE . . . :".                           
031700     02  WSP-TOT-DETALLES        PIC ZZZZZ9.                              
031800     02  FILLER                  PIC X(38) VALUE SPACE.                   
031900 LINKAGE SECTION.                                                         
032000     COPY RUNPRM.                                                         
032100 PROCEDURE DIVISION USING RUN-PARM-RECORD.                                
032200*****************************************************************         
032300* 1000 - PUNTO DE ENTRADA.  APLICA LOS DEFECTOS DE LOS PARAMETROS,        
032400*        CALCULA LA FECHA LIMITE, BARRE EL MAESTRO ANOTANDO LOS           
032500*        CANDIDATOS Y ESCRIBE EL INFORME.                                 
032600*****************************************************************         
032700 1000-PROCESO-PRINCIPAL.                                                  
032800     OPEN INPUT MASTER-STORE-FILE.                                        
032900     OPEN OUTPUT CANDIDATE-REPORT.                                        
033000*    EL ORDEN DE LOS PASOS SIGUIENTES ES FIJO: PRIMERO SE FIJAN           
033100*    LOS PARAMETROS EFECTIVOS Y LA FECHA LIMITE (1010/1050),              
033200*    DESPUES SE BARRE TODO EL MAESTRO UNA SOLA VEZ PARA ARMAR LA          
033300*    LISTA DE CANDIDATOS (1100) Y SOLO AL FINAL SE IMPRIME, YA QUE        
033400*    EL ENCABEZADO NECESITA LOS PARAMETROS EFECTIVOS Y EL PIE             
033500*    NECESITA LOS TOTALES QUE DEJA 1100/1300.                             
033600     PERFORM 1010-APLICAR-DEFECTOS                                        
033700         THRU 1010-APLICAR-DEFECTOS-EXIT.                                 
033800     PERFORM 1050-CALCULAR-FECHA-LIMITE                                   
033900         THRU 1050-CALCULAR-FECHA-LIMITE-EXIT.                            
034000     MOVE 0 TO WS-CAND-COUNT.                                             
034100     MOVE 0 TO WS-TOT-SIMBOLOS.                                           
034200     MOVE 0 TO WS-TOT-DETALLES.                                           
034300     PERFORM 1100-EXPLORAR-MAESTRO                                        
034400         THRU 1100-EXPLORAR-MAESTRO-EXIT.                                 
034500     PERFORM 1200-IMPRIMIR-ENCABEZADO                                     
034600         THRU 1200-IMPRIMIR-ENCABEZADO-EXIT.                              
034700*    SI NINGUN SIMBOLO CALZO LAS 8 CONDICIONES, EL INFORME SOLO           
034800*    LLEVA EL ENCABEZADO Y LA LINEA DE "SIN CANDIDATOS" - NO SE           
034900*    ENTRA AL BARRIDO DE HISTORIA DE 1300 PORQUE NO HAY NADA QUE          
035000*    BARRER.                                                              
035100     IF WS-CAND-COUNT = 0                                                 
035200         WRITE CANDIDATE-REPORT FROM WS-SIN-CANDIDATOS                    
035300     ELSE                                                                 
035400         PERFORM 1300-LEER-HISTORIA-CANDIDATO                             
035500             THRU 1300-LEER-HISTORIA-CANDIDATO-EXIT                       
035600             VARYING WS-LISTA-IDX FROM 1 BY 1                             
035700             UNTIL WS-LISTA-IDX > WS-CAND-COUNT                           
035800     END-IF.                                                              
035900     PERFORM 1500-IMPRIMIR-PIE THRU 1500-IMPRIMIR-PIE-EXIT.               
036000     CLOSE MASTER-STORE-FILE.                                             
036100     CLOSE CANDIDATE-REPORT.                                              
036200     GOBACK.                                                              
036300 1000-PROCESO-PRINCIPAL-EXIT.                                             
036400     EXIT.                                                                
036500*****************************************************************         
036600* 1010 - LOS PARAMETROS QUE VIENEN EN CERO TOMAN SU VALOR POR             
036700*        DEFECTO (REQ-0688).  LA FECHA DE REFERENCIA EN CERO TOMA         
036800*        LA FECHA DEL SISTEMA EN LUGAR DE UN VALOR FIJO, YA QUE NO        
036900*        HAY UN "PRECIO POR DEFECTO" RAZONABLE PARA UNA FECHA             
037000*        (REQ-1158).                                                      
037100*****************************************************************         
037200 1010-APLICAR-DEFECTOS.                                                   
037300*    PRECIO MINIMO POR DEFECTO: $2.0000.  PAPELES BAJO ESTE               
037400*    PISO SE CONSIDERAN DEMASIADO ESPECULATIVOS PARA LA MESA.             
037500     IF RUNPRM-MIN-PRICE = 0                                              
037600         MOVE 2.0000 TO WS-PRECIO-MINIMO                                  
037700     ELSE                                                                 
037800         MOVE RUNPRM-MIN-PRICE TO WS-PRECIO-MINIMO                        
037900     END-IF.                                                              
038000*    PRECIO MAXIMO POR DEFECTO: $22.0000.  ES EL TECHO HISTORICO          
038100*    DE LA CARTERA DE CANDIDATOS QUE MANEJA LA MESA.                      
038200     IF RUNPRM-MAX-PRICE = 0                                              
038300         MOVE 22.0000 TO WS-PRECIO-MAXIMO                                 
038400     ELSE                                                                 
038500         MOVE RUNPRM-MAX-PRICE TO WS-PRECIO-MAXIMO                        
038600     END-IF.                                                              
038700*    DIAS DE HISTORIA POR DEFECTO: 14.  ES SUFICIENTE PARA QUE EL         
038800*    ANALISTA VEA LA EVOLUCION RECIENTE DEL CANDIDATO SIN QUE EL          
038900*    INFORME SE HAGA DEMASIADO LARGO.                                     
039000     IF RUNPRM-HISTORY-DAYS = 0                                           
039100         MOVE 14 TO WS-DIAS-HISTORIA                                      
039200     ELSE                                                                 
039300         MOVE RUNPRM-HISTORY-DAYS TO WS-DIAS-HISTORIA                     
039400     END-IF.                                                              
039500     PERFORM 1020-FIJAR-FECHA-SISTEMA                                     
039600         THRU 1020-FIJAR-FECHA-SISTEMA-EXIT.                              
039700*    FECHA DE REFERENCIA POR DEFECTO: LA FECHA DEL SISTEMA (REQ-          
039800*    1158).  SIN ESTE DEFECTO, UN REGISTRO DE PARAMETROS SIN              
039900*    FECHA DE REFERENCIA DEJABA LA VENTANA DE 5 DIAS CALCULADA            
040000*    SOBRE 00000000 EN LUGAR DE LA FECHA DE HOY.                          
040100     IF RUNPRM-AOD-CCYY = 0 AND RUNPRM-AOD-MM = 0                         
040200             AND RUNPRM-AOD-DD = 0                                        
040300         MOVE WS-FC-CCYY TO WS-AFG-CCYY                                   
040400         MOVE WS-FC-MM   TO WS-AFG-MM                                     
040500         MOVE WS-FC-DD   TO WS-AFG-DD                                     
040600     ELSE                                                                 
040700         MOVE RUNPRM-AOD-CCYY TO WS-AFG-CCYY                              
040800         MOVE RUNPRM-AOD-MM   TO WS-AFG-MM                                
040900         MOVE RUNPRM-AOD-DD   TO WS-AFG-DD                                
041000     END-IF.                                                              
041100 1010-APLICAR-DEFECTOS-EXIT.                                              
041200     EXIT.                                                                
041300*****************************************************************         
041400* 1020 - CAPTURA LA FECHA DEL SISTEMA (REQ-1158).  MISMA VENTANA          
041500*        DE SIGLO QUE STKDRIV 0200: AA < 50 CAE EN EL 2000, AA >=         
041600*        50 CAE EN EL 1900.  SIRVE PARA EL DEFECTO DE LA FECHA DE         
041700*        REFERENCIA DE ARRIBA Y PARA LA FECHA DE CORRIDA QUE VA EN        
041800*        EL ENCABEZADO DEL INFORME (PARRAFO 1200).                        
041900*****************************************************************         
042000 1020-FIJAR-FECHA-SISTEMA.                                                
042100     ACCEPT WS-FECHA-SISTEMA FROM DATE.                                   
042200     MOVE WS-FS-MM TO WS-FC-MM.                                           
042300     MOVE WS-FS-DD TO WS-FC-DD.                                           
042400     IF WS-FS-AA < 50                                                     
042500         COMPUTE WS-FC-CCYY = 2000 + WS-FS-AA                             
042600     ELSE                                                                 
042700         COMPUTE WS-FC-CCYY = 1900 + WS-FS-AA                             
042800     END-IF.                                                              
042900 1020-FIJAR-FECHA-SISTEMA-EXIT.                                           
043000     EXIT.                                                                
043100*****************************************************************         
043200* 1050 - FECHA LIMITE = FECHA DE REFERENCIA MENOS 5 DIAS DE               
043300*        CALENDARIO (CONDICION 8 DEL FILTRO).  SI EL DIA QUEDA EN         
043400*        CERO O NEGATIVO SE PRESTA DEL MES ANTERIOR (CORREGIDO            
043500*        REQ-0502); EL PRESTAMO DE UN SOLO MES SIEMPRE BASTA              
043600*        PORQUE NINGUN MES TIENE MENOS DE 28 DIAS.                        
043700*****************************************************************         
043800 1050-CALCULAR-FECHA-LIMITE.                                              
043900*    CASO SIMPLE: EL DIA DE LA FECHA DE REFERENCIA ES MAYOR QUE 5,        
044000*    ASI QUE RESTAR 5 DIAS NO CRUZA AL MES ANTERIOR.                      
044100     IF WS-AFG-DD > 5                                                     
044200         MOVE WS-AFG-CCYY TO WS-LFG-CCYY                                  
044300         MOVE WS-AFG-MM   TO WS-LFG-MM                                    
044400         COMPUTE WS-LFG-DD = WS-AFG-DD - 5                                
044500     ELSE                                                                 
044600*        CASO CON PRESTAMO: HAY QUE RETROCEDER AL MES ANTERIOR            
044700*        (Y AL ANO ANTERIOR SI EL MES ACTUAL ES ENERO) PARA SABER         
044800*        CUANTOS DIAS TENIA ESE MES Y DE AHI CALCULAR EL DIA.             
044900         IF WS-AFG-MM > 1                                                 
045000             MOVE WS-AFG-CCYY TO WS-LFG-CCYY                              
045100             COMPUTE WS-LFG-MM = WS-AFG-MM - 1                            
045200         ELSE                                                             
045300             COMPUTE WS-LFG-CCYY = WS-AFG-CCYY - 1                        
045400             MOVE 12 TO WS-LFG-MM                                         
045500         END-IF                                                           
045600         PERFORM 1051-REVISAR-BISIESTO                                    
045700             THRU 1051-REVISAR-BISIESTO-EXIT                              
045800         MOVE WS-DIAS-MES(WS-LFG-MM) TO WS-DIAS-PREV-MES                  
045900*        SI EL MES PRESTADO ES FEBRERO Y EL ANO ES BISIESTO, TIENE        
046000*        29 DIAS EN LUGAR DE LOS 28 FIJOS DE LA TABLA.                    
046100         IF WS-LFG-MM = 2 AND ANO-BISIESTO                                
046200             ADD 1 TO WS-DIAS-PREV-MES                                    
046300         END-IF                                                           
046400         COMPUTE WS-LFG-DD = WS-DIAS-PREV-MES + WS-AFG-DD - 5             
046500     END-IF.                                                              
046600     MOVE WS-LFN-FECHA TO WS-FECHA-LIMITE-FIJA.                           
046700 1050-CALCULAR-FECHA-LIMITE-EXIT.                                         
046800     EXIT.                                                                
046900*****************************************************************         
047000* 1051 - ANO BISIESTO: DIVISIBLE POR 4 Y (NO DIVISIBLE POR 100 O          
047100*        SI DIVISIBLE POR 400), SOBRE EL ANO DEL MES PRESTADO.            
047200*        SOLO SE LLAMA DESDE 1050, CUANDO HUBO QUE PRESTAR UN MES         
047300*        Y ESE MES RESULTO SER FEBRERO.                                   
047400*****************************************************************         
047500 1051-REVISAR-BISIESTO.                                                   
047600     MOVE "N" TO WS-BISIESTO-SW.                                          
047700*    PRIMERA REGLA: DIVISIBLE POR 4.                                      
047800     DIVIDE WS-LFG-CCYY BY 4 GIVING WS-DIV-TEMP                           
047900         REMAINDER WS-RESTO-4.                                            
048000     IF WS-RESTO-4 = 0                                                    
048100*        SEGUNDA REGLA: SI TAMBIEN ES DIVISIBLE POR 100, SOLO ES          
048200*        BISIESTO SI ADEMAS ES DIVISIBLE POR 400 (EL CASO DE LOS          
048300*        ANOS DE SIGLO, COMO 2000 SI Y 1900 NO).                          
048400         DIVIDE WS-LFG-CCYY BY 100 GIVING WS-DIV-TEMP                     
048500             REMAINDER WS-RESTO-100                                       
048600         IF WS-RESTO-100 NOT = 0                                          
048700             MOVE "Y" TO WS-BISIESTO-SW                                   
048800         ELSE                                                             
048900             DIVIDE WS-LFG-CCYY BY 400 GIVING WS-DIV-TEMP                 
049000                 REMAINDER WS-RESTO-400                                   
049100             IF WS-RESTO-400 = 0                                          
049200                 MOVE "Y" TO WS-BISIESTO-SW                               
049300             END-IF                                                       
049400         END-IF                                                           
049500     END-IF.                                                              
049600 1051-REVISAR-BISIESTO-EXIT.                                              
049700     EXIT.                                                                
049800*****************************************************************         
049900* 1100 - BARRE EL MAESTRO UNA VEZ, ASCENDENTE POR SIMBOLO Y               
050000*        FECHA, EVALUANDO LAS 8 CONDICIONES DE CADA FILA.                 
050100*****************************************************************         
050200 1100-EXPLORAR-MAESTRO.                                                   
050300     MOVE SPACES TO WS-ULTIMO-CANDIDATO.                                  
050400     MOVE "N" TO WS-EOF-MAESTRO.                                          
050500     PERFORM 1101-LEER-MAESTRO-SIGUIENTE                                  
050600         THRU 1101-LEER-MAESTRO-SIGUIENTE-EXIT.                           
050700     PERFORM 1150-EVALUAR-CONDICIONES                                     
050800         THRU 1150-EVALUAR-CONDICIONES-EXIT                               
050900         UNTIL FIN-MAESTRO.                                               
051000 1100-EXPLORAR-MAESTRO-EXIT.                                              
051100     EXIT.                                                                
051200* LEE LA SIGUIENTE FILA DEL MAESTRO EN ORDEN ASCENDENTE DE LLAVE          
051300* (SIMBOLO + FECHA).  EL MAESTRO SE ABRE UNA SOLA VEZ AL PRINCIPIO        
051400* DE LA CORRIDA (1000) Y SE RECORRE COMPLETO AQUI DE UN EXTREMO A         
051500* OTRO - EL REPOSICIONAMIENTO POR SIMBOLO DE 1300 USA UN START            
051600* DISTINTO, NO ESTE PARRAFO.                                              
051700 1101-LEER-MAESTRO-SIGUIENTE.                                             
051800     READ MASTER-STORE-FILE NEXT RECORD                                   
051900         AT END MOVE "Y" TO WS-EOF-MAESTRO.                               
052000 1101-LEER-MAESTRO-SIGUIENTE-EXIT.                                        
052100     EXIT.                                                                
052200*****************************************************************         
052300* 1150 - LAS 8 CONDICIONES DE LA REGLA DE NEGOCIO (SOBREVENDIDO           
052400*        PERO CON TENDENCIA AL ALZA).  SI CALZAN TODAS Y EL               
052500*        SIMBOLO NO ES EL ULTIMO YA ANOTADO, SE AGREGA A LA LISTA         
052600*        DE CANDIDATOS.                                                   
052700*****************************************************************         
052800 1150-EVALUAR-CONDICIONES.                                                
052900     MOVE "N" TO WS-CUMPLE-SW.                                            
053000*    CONDICIONES 1-2: EL PRECIO DE CIERRE DEBE CAER DENTRO DE LA          
053100*    BANDA DE PRECIO MINIMO/MAXIMO - ESTO DESCARTA PAPELES MUY            
053200*    BARATOS (RIESGO DE LIQUIDEZ) O MUY CAROS (FUERA DEL PRESU-           
053300*    PUESTO TIPICO DE LA MESA).                                           
053400*    CONDICION 3: RSI NO MAYOR A 30, ES DECIR, SOBREVENDIDO.              
053500*    CONDICIONES 4-5: LA MEDIA DE 50 DIAS DEBE ESTAR POR ENCIMA DE        
053600*    LA DE 200 (TENDENCIA DE FONDO AL ALZA) PERO NO DEMASIADO             
053700*    SEPARADA (NO MAS DE 0.5), PARA NO ENTRAR TARDE A UN RALLY YA         
053800*    MUY EXTENDIDO.                                                       
053900*    CONDICION 6: MACD POR ENCIMA DE SU LINEA DE SENAL (IMPULSO           
054000*    ALCISTA DE CORTO PLAZO).                                             
054100*    CONDICION 7: EL CIERRE TODAVIA BAJO LA BANDA MEDIA DE                
054200*    BOLLINGER (NO SE HA RECUPERADO DEL TODO, TODAVIA HAY ESPACIO         
054300*    PARA SUBIR).                                                         
054400*    CONDICION 8: ADX ENTRE 20 Y 40 (TENDENCIA PRESENTE PERO SIN          
054500*    LLEGAR A UN EXTREMO QUE SUELA REVERTIR).                             
054600     IF ENR-CLOSE NOT < WS-PRECIO-MINIMO                                  
054700         AND ENR-CLOSE NOT > WS-PRECIO-MAXIMO                             
054800         AND ENR-RSI NOT > 30                                             
054900         AND ENR-MA50 > ENR-MA200                                         
055000         AND (ENR-MA50 - ENR-MA200) NOT > 0.5                             
055100         AND ENR-MACD > ENR-MACD-SIGNAL                                   
055200         AND ENR-CLOSE < ENR-BB-MIDDLE                                    
055300         AND ENR-ADX NOT < 20 AND ENR-ADX NOT > 40                        
055400*        LAS 8 CONDICIONES DE ARRIBA SON SOBRE LA FILA EN SI;             
055500*        FALTA LA CONDICION DE FECHA (9A, EN REALIDAD PARTE DE LA         
055600*        8 DEL NEGOCIO): LA FILA TIENE QUE CAER DENTRO DE LA              
055700*        VENTANA DE 5 DIAS DE CALENDARIO HASTA LA FECHA DE                
055800*        REFERENCIA, CALCULADA EN 1050.                                   
055900         MOVE ENR-TD-CCYY TO WS-LFG-CCYY                                  
056000         MOVE ENR-TD-MM   TO WS-LFG-MM                                    
056100         MOVE ENR-TD-DD   TO WS-LFG-DD                                    
056200         IF WS-LFN-FECHA NOT < WS-FECHA-LIMITE-FIJA                       
056300             AND WS-LFN-FECHA NOT > WS-AFN-FECHA                          
056400             MOVE "Y" TO WS-CUMPLE-SW                                     
056500         END-IF                                                           
056600     END-IF.                                                              
056700*    UN SIMBOLO PUEDE CALZAR LAS CONDICIONES EN VARIAS FILAS              
056800*    SEGUIDAS (VARIOS DIAS DENTRO DE LA VENTANA DE 5 DIAS) - SOLO         
056900*    SE AGREGA A LA LISTA DE CANDIDATOS UNA VEZ, LA PRIMERA, PARA         
057000*    NO DUPLICARLO.                                                       
057100     IF CUMPLE-CONDICIONES                                                
057200         IF ENR-SYMBOL NOT = WS-ULTIMO-CANDIDATO                          
057300             ADD 1 TO WS-CAND-COUNT                                       
057400             MOVE ENR-SYMBOL TO WS-CAND-ROW(WS-CAND-COUNT)                
057500             MOVE ENR-SYMBOL TO WS-ULTIMO-CANDIDATO                       
057600         END-IF                                                           
057700     END-IF.                                                              
057800     PERFORM 1101-LEER-MAESTRO-SIGUIENTE                                  
057900         THRU 1101-LEER-MAESTRO-SIGUIENTE-EXIT.                           
058000 1150-EVALUAR-CONDICIONES-EXIT.                                           
058100     EXIT.                                                                
058200*****************************************************************         
058300* 1200 - ENCABEZADO DEL INFORME (NOMBRE, FECHA DE REFERENCIA,             
058400*        PRECIOS MINIMO/MAXIMO, DIAS DE HISTORIA).                        
058500*****************************************************************         
058600 1200-IMPRIMIR-ENCABEZADO.                                                
058700*    EL CONTADOR DE PAGINA (77-LEVEL WS-CONTADOR-PAGINA) SOLO SE          
058800*    USA EN EL DISPLAY DE CONSOLA PARA EL OPERADOR - EL INFORME           
058900*    EN SI NO TIENE SALTO DE PAGINA POR CANDIDATO, SOLO UN                
059000*    AFTER ADVANCING PAGE AL PRINCIPIO DEL UNICO ENCABEZADO.              
059100     ADD 1 TO WS-CONTADOR-PAGINA.                                         
059200     DISPLAY "STKSCR - IMPRIMIENDO PAGINA " WS-CONTADOR-PAGINA            
059300         " DEL INFORME DE CANDIDATOS.".                                   
059400     MOVE WS-AFN-FECHA       TO WSE-AS-OF-DATE.                           
059500     MOVE WS-FC-EDITADA      TO WSE-FECHA-CORRIDA.                        
059600     MOVE WS-PRECIO-MINIMO   TO WSE-PRECIO-MINIMO.                        
059700     MOVE WS-PRECIO-MAXIMO   TO WSE-PRECIO-MAXIMO.                        
059800     MOVE WS-DIAS-HISTORIA   TO WSE-DIAS-HISTORIA.                        
059900     WRITE CANDIDATE-REPORT FROM WS-ENCABEZADO-1                          
060000         AFTER ADVANCING PAGE.                                            
060100     WRITE CANDIDATE-REPORT FROM WS-ENCABEZADO-2                          
060200         AFTER ADVANCING 1 LINE.                                          
060300     WRITE CANDIDATE-REPORT FROM WS-LINEA-SUBRAYADA                       
060400         AFTER ADVANCING 1 LINE.                                          
060500 1200-IMPRIMIR-ENCABEZADO-EXIT.                                           
060600     EXIT.                                                                
060700*****************************************************************         
060800* 1300 - PARA UN CANDIDATO DE LA LISTA: POSICIONA EL MAESTRO EN SU        
060900*        FECHA MAS ALTA (LLAVE ALTA CENTINELA) Y LO RECORRE HACIA         
061000*        ATRAS CON READ PREVIOUS (IGUAL IDEA QUE EL "ANTERIOR" DE         
061100*        OPCION-4/OPCION-5) HASTA EL LIMITE DE DIAS DE HISTORIA,          
061200*        EL CAMBIO DE SIMBOLO O EL PRINCIPIO DEL ARCHIVO.                 
061300*****************************************************************         
061400 1300-LEER-HISTORIA-CANDIDATO.                                            
061500     MOVE WS-CAND-ROW(WS-LISTA-IDX) TO WS-SIMBOLO-CAND-ACTUAL.            
061600     ADD 1 TO WS-TOT-SIMBOLOS.                                            
061700     MOVE 0 TO WS-DIAS-CANDIDATO.                                         
061800     MOVE WS-SIMBOLO-CAND-ACTUAL TO WSS-SIMBOLO.                          
061900     WRITE CANDIDATE-REPORT FROM WS-ENCABEZADO-SIMBOLO                    
062000         AFTER ADVANCING 2 LINES.                                         
062100     MOVE WS-SIMBOLO-CAND-ACTUAL TO ENR-SYMBOL.                           
062200     MOVE 9999 TO ENR-TD-CCYY.                                            
062300     MOVE 12   TO ENR-TD-MM.                                              
062400     MOVE 31   TO ENR-TD-DD.                                              
062500     START MASTER-STORE-FILE KEY IS NOT GREATER THAN MSTR-KEY             
062600         INVALID KEY GO TO 1300-LEER-HISTORIA-CANDIDATO-EXIT.             
062700     GO TO 1310-LEER-FILA-ANTERIOR.                                       
062800 1300-LEER-HISTORIA-CANDIDATO-EXIT.                                       
062900     EXIT.                                                                
063000* LEE LA FILA ANTERIOR DEL MAESTRO (MAS ANTIGUA) A PARTIR DE LA           
063100* POSICION QUE DEJO EL START DE 1300 O LA ULTIMA LECTURA DE 1400 -        
063200* SI EL MAESTRO SE TERMINA POR ESE LADO, LA HISTORIA DEL                  
063300* CANDIDATO TERMINO ANTES DE LLEGAR AL LIMITE DE DIAS.                    
063400 1310-LEER-FILA-ANTERIOR.                                                 
063500     READ MASTER-STORE-FILE PREVIOUS RECORD                               
063600         AT END GO TO 1300-LEER-HISTORIA-CANDIDATO-EXIT.                  
063700     GO TO 1400-IMPRIMIR-DETALLE.                                         
063800 1310-LEER-FILA-ANTERIOR-EXIT.                                            
063900     EXIT.                                                                
064000*****************************************************************         
064100* 1400 - SI LA FILA SIGUE SIENDO DEL CANDIDATO Y NO SE HA LLEGADO         
064200*        AL LIMITE DE DIAS DE HISTORIA, LA EDITA Y LA ESCRIBE EN          
064300*        EL INFORME, Y VUELVE A 1310 POR LA FILA ANTERIOR; SI NO,         
064400*        TERMINA LA HISTORIA DE ESTE CANDIDATO (IGUAL IDEA DE             
064500*        "ANTERIOR-REGISTRO"/"SIGUIENTE-REGISTRO" DE OPCION-4 Y           
064600*        OPCION-5, PERO PARA UN SOLO SENTIDO DE RECORRIDO).               
064700*****************************************************************         
064800 1400-IMPRIMIR-DETALLE.                                                   
064900*    DOBLE CONDICION DE CORTE: SE CAMBIO DE SIMBOLO (SE LLEGO AL          
065000*    PRINCIPIO DE LA HISTORIA DE ESTE CANDIDATO Y LA FILA YA ES DE        
065100*    OTRO SIMBOLO) O YA SE IMPRIMIERON TANTOS DIAS COMO PIDE              
065200*    WS-DIAS-HISTORIA - CUALQUIERA DE LAS DOS TERMINA ESTE                
065300*    CANDIDATO Y VUELVE AL CICLO DE 1300 POR EL SIGUIENTE.                
065400     IF ENR-SYMBOL NOT = WS-SIMBOLO-CAND-ACTUAL                           
065500         OR WS-DIAS-CANDIDATO NOT < WS-DIAS-HISTORIA                      
065600         GO TO 1300-LEER-HISTORIA-CANDIDATO-EXIT                          
065700     END-IF.                                                              
065800*    CONVIERTE LA FECHA DE GRUPO DEL MAESTRO A CAMPO NUMERICO             
065900*    UNICO PARA LA LINEA DE DETALLE (REUTILIZA LAS MISMAS AREAS           
066000*    WS-LFG-*/WS-LFN-FECHA QUE USA 1050 PARA LA FECHA LIMITE, YA          
066100*    QUE NO SE NECESITAN AL MISMO TIEMPO).                                
066200     MOVE ENR-TD-CCYY   TO WS-LFG-CCYY.                                   
066300     MOVE ENR-TD-MM     TO WS-LFG-MM.                                     
066400     MOVE ENR-TD-DD     TO WS-LFG-DD.                                     
066500     MOVE WS-LFN-FECHA  TO CDL-DATE.                                      
066600*    LOS NUEVE CAMPOS SE MUEVEN UNO A UNO PORQUE CAND-DETAIL-LINE         
066700*    INTERCALA FILLER DE ESPACIADO ENTRE CADA CAMPO EDITADO - NO          
066800*    HAY UN MOVE DE GRUPO POSIBLE ENTRE ENR-STOCK-RECORD Y                
066900*    CAND-DETAIL-LINE.                                                    
067000     MOVE ENR-CLOSE        TO CDL-CLOSE.                                  
067100     MOVE ENR-RSI          TO CDL-RSI.                                    
067200     MOVE ENR-MA50         TO CDL-MA50.                                   
067300     MOVE ENR-MA200        TO CDL-MA200.                                  
067400     MOVE ENR-MACD         TO CDL-MACD.                                   
067500     MOVE ENR-MACD-SIGNAL  TO CDL-MACD-SIGNAL.                            
067600     MOVE ENR-BB-UPPER     TO CDL-BB-UPPER.                               
067700     MOVE ENR-BB-MIDDLE    TO CDL-BB-MIDDLE.                              
067800     MOVE ENR-BB-LOWER     TO CDL-BB-LOWER.                               
067900     MOVE ENR-ADX          TO CDL-ADX.                                    
068000     WRITE CANDIDATE-REPORT FROM CAND-DETAIL-LINE                         
068100         AFTER ADVANCING 1 LINE.                                          
068200     ADD 1 TO WS-DIAS-CANDIDATO.                                          
068300     ADD 1 TO WS-TOT-DETALLES.                                            
068400     GO TO 1310-LEER-FILA-ANTERIOR.                                       
068500 1400-IMPRIMIR-DETALLE-EXIT.                                              
068600     EXIT.                                                                
068700*****************************************************************         
068800* 1500 - PIE DEL INFORME CON LOS TOTALES DE CONTROL DE LA                 
068900*        CORRIDA (SIMBOLOS CANDIDATOS Y LINEAS DE DETALLE).               
069000*****************************************************************         
069100 1500-IMPRIMIR-PIE.                                                       
069200     MOVE WS-TOT-SIMBOLOS TO WSP-TOT-SIMBOLOS.                            
069300     MOVE WS-TOT-DETALLES TO WSP-TOT-DETALLES.                            
069400     WRITE CANDIDATE-REPORT FROM WS-LINEA-SUBRAYADA                       
069500         AFTER ADVANCING 2 LINES.                                         
069600     WRITE CANDIDATE-REPORT FROM WS-PIE-INFORME                           
069700         AFTER ADVANCING 1 LINE.                                          
069800 1500-IMPRIMIR-PIE-EXIT.                                                  
069900     EXIT.                                                                
070000*****************************************************************         
070100* NOTA FINAL                                                              
070200*                                                                         
070300* ESTE PROGRAMA NUNCA ESCRIBE EN EL MAESTRO - ES PURAMENTE DE             
070400* LECTURA Y REPORTE, A DIFERENCIA DE STKENR QUE SI LO ACTUALIZA.          
070500* SI SE QUIERE CAMBIAR ALGUNA DE LAS 8 CONDICIONES DEL FILTRO             
070600* (POR EJEMPLO, LA BANDA DE RSI O EL ANCHO DE LA BANDA DE                 
070700* BOLLINGER), SOLO HAY QUE TOCAR EL IF DE 1150 - NINGUN OTRO              
070800* PROGRAMA DE LA CORRIDA DEPENDE DE ESA REGLA DE NEGOCIO.                 
070900*                                                                         
071000* EL BARRIDO HACIA ATRAS DE 1300/1310/1400 SOLO FUNCIONA PORQUE           
071100* EL MAESTRO ES UN ARCHIVO INDEXADO CON ACCESS MODE DYNAMIC - SI          
071200* ALGUN DIA SE CAMBIARA A UN ARCHIVO SECUENCIAL PLANO, HABRIA QUE         
071300* ORDENAR LA HISTORIA DE CADA CANDIDATO DE OTRA FORMA (POR                
071400* EJEMPLO, UN SORT DESCENDENTE POR FECHA ANTES DE IMPRIMIR).              
071500*****************************************************************         
