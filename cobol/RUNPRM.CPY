000100*****************************************************************         
000200* RUNPRM.CPY                                                              
000300* COPYBOOK    - RUN PARAMETER / DRIVER CONTROL RECORD                     
000400* INSTALLATION - RUZ DATA SERVICES, SANTIAGO                              
000500* DATE-WRITTEN - 06/14/1989                                               
000600*****************************************************************         
000700* MANTENCION                                                              
000800*    06/14/1989 C.RUZ    REQ-8801  VERSION INICIAL (UN SOLO PASO          
000900*                                  POR CORRIDA).                          
001000*    02/09/1991 C.RUZ    REQ-8915  SE AGREGA MODO INCREMENTAL Y           
001100*                                  ALCANCE DE SIMBOLOS.                   
001200*    08/22/2004 R.PENA   REQ-0417  SE AGREGAN LOS PARAMETROS DEL          
001300*                                  FILTRO DE CANDIDATOS.                  
001400*****************************************************************         
001500* UN REGISTRO POR CORRIDA.  EL DRIVER (STKDRIV) LEE EL CODIGO DE          
001600* PASO Y LLAMA AL SUBPROGRAMA CORRESPONDIENTE, PASANDO ESTA AREA          
001700* COMO PARAMETRO DE LINKAGE.                                              
001800*****************************************************************         
001900 01  RUN-PARM-RECORD.                                                     
002000     02  RUNPRM-STEP-CODE        PIC X(1).                                
002100         88  RUNPRM-STEP-ENRICH      VALUE "E".                           
002200         88  RUNPRM-STEP-SCREEN      VALUE "S".                           
002300     02  RUNPRM-MODE             PIC X(1).                                
002400         88  RUNPRM-MODE-FULL        VALUE "F".                           
002500         88  RUNPRM-MODE-INCR        VALUE "I".                           
002600     02  RUNPRM-SCOPE            PIC X(1).                                
002700         88  RUNPRM-SCOPE-ALL        VALUE "A".                           
002800         88  RUNPRM-SCOPE-DATABASE   VALUE "D".                           
002900         88  RUNPRM-SCOPE-SYMBOL     VALUE "S".                           
003000     02  RUNPRM-SYMBOL           PIC X(8).                                
003100     02  RUNPRM-AS-OF-DATE.                                               
003200         03  RUNPRM-AOD-CCYY     PIC 9(4).                                
003300         03  RUNPRM-AOD-MM       PIC 9(2).                                
003400         03  RUNPRM-AOD-DD       PIC 9(2).                                
003500     02  RUNPRM-MIN-PRICE        PIC S9(7)V9(4).                          
003600     02  RUNPRM-MAX-PRICE        PIC S9(7)V9(4).                          
003700     02  RUNPRM-HISTORY-DAYS     PIC 9(4).                                
003800     02  FILLER                  PIC X(45).                               
003900*****************************************************************         
004000* AREA LLAVE SOLA - SOLO EL SIMBOLO, PARA EL ALCANCE RUNPRM-SCOPE         
004100* = "S" (UN SOLO SIMBOLO NOMBRADO).                                       
004200*****************************************************************         
004300 01  RUNPRM-SYMBOL-ONLY REDEFINES RUN-PARM-RECORD.                        
004400     02  FILLER                  PIC X(3).                                
004500     02  RSO-SYMBOL              PIC X(8).                                
004600     02  FILLER                  PIC X(69).                               
