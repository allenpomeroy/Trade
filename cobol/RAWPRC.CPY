000100*****************************************************************         
000200* RAWPRC.CPY                                                              
000300* COPYBOOK    - RAW DAILY PRICE BAR (ENRICHMENT BATCH INPUT)              
000400* INSTALLATION - RUZ DATA SERVICES, SANTIAGO                              
000500* DATE-WRITTEN - 06/14/1989                                               
000600*****************************************************************         
000700* MANTENCION                                                              
000800*    06/14/1989 C.RUZ    REQ-8801  VERSION INICIAL.                       
000900*    02/09/1991 C.RUZ    REQ-8915  SE AGREGA AREA LLAVE SOLA PARA         
001000*                                  COMPARAR QUIEBRE DE SIMBOLO EN         
001100*                                  EL ARCHIVO ORDENADO POR SIMBOLO        
001200*                                  Y FECHA ASCENDENTE.                    
001300*    01/05/1999 M.SOTO   REQ-9902  REVISION DEL SIGLO 2000, SIN           
001400*                                  CAMBIO DE LAYOUT.                      
001500*****************************************************************         
001600* UNA FILA POR SIMBOLO Y FECHA DE OPERACION.  ARCHIVO RAW-PRICE           
001700* VIENE ORDENADO ASCENDENTE POR SIMBOLO Y LUEGO POR FECHA.                
001800*****************************************************************         
001900 01  RAW-PRICE-RECORD.                                                    
002000     02  RWP-SYMBOL              PIC X(8).                                
002100     02  RWP-TRADE-DATE.                                                  
002200         03  RWP-TD-CCYY         PIC 9(4).                                
002300         03  RWP-TD-MM           PIC 9(2).                                
002400         03  RWP-TD-DD           PIC 9(2).                                
002500     02  RWP-OPEN                PIC S9(7)V9(4).                          
002600     02  RWP-HIGH                PIC S9(7)V9(4).                          
002700     02  RWP-LOW                 PIC S9(7)V9(4).                          
002800     02  RWP-CLOSE               PIC S9(7)V9(4).                          
002900     02  RWP-VOLUME              PIC 9(12).                               
003000     02  FILLER                  PIC X(8).                                
003100*****************************************************************         
003200* AREA LLAVE SOLA - PARA DETECTAR EL QUIEBRE DE SIMBOLO AL LEER           
003300* LAS BARRAS NUEVAS EN EL PASO C DEL MODO INCREMENTAL.                    
003400*****************************************************************         
003500 01  RWP-KEY-ONLY-AREA REDEFINES RAW-PRICE-RECORD.                        
003600     02  RKO-SYMBOL              PIC X(8).                                
003700     02  FILLER                  PIC X(72).                               
