000100*****************************************************************         
000200* STKTBL.CPY                                                              
000300* COPYBOOK    - SYMBOL PRICE/INDICATOR HISTORY TABLE (PARAMETER           
000400*               AREA PASSED BY STKENR TO STKIND ON EACH CALL).            
000500* INSTALLATION - RUZ DATA SERVICES, SANTIAGO                              
000600* DATE-WRITTEN - 02/09/1991                                               
000700*****************************************************************         
000800* MANTENCION                                                              
000900*    02/09/1991 C.RUZ    REQ-8915  VERSION INICIAL, 2000 FILAS.           
001000*    11/20/1993 M.SOTO   REQ-9180  SE AMPLIA A 2500 FILAS (ALGUNOS        
001100*                                  SIMBOLOS TRAIAN MAS DE 9 ANOS          
001200*                                  DE HISTORIA DIARIA).                   
001300*****************************************************************         
001400* STK-ROW-COUNT DEBE QUEDAR FIJADO ANTES DE CADA CALL A STKIND.           
001500* LA TABLA VIENE ORDENADA ASCENDENTE POR FECHA (FILA 1 = MAS              
001600* ANTIGUA).  STKIND LLENA LOS NUEVE CAMPOS DE INDICADORES DE CADA         
001700* FILA Y DEVUELVE LA MISMA TABLA.                                         
001800*****************************************************************         
001900 01  STK-HIST-TABLE.                                                      
002000     02  STK-SYMBOL              PIC X(8).                                
002100     02  STK-ROW-COUNT           PIC 9(4) COMP.                           
002200     02  STK-HIST-ROW                                                     
002300             OCCURS 1 TO 2500 TIMES DEPENDING ON STK-ROW-COUNT            
002400             INDEXED BY STK-IDX.                                          
002500         03  STK-TRADE-DATE      PIC 9(8).                                
002600         03  STK-OPEN            PIC S9(7)V9(4).                          
002700         03  STK-HIGH            PIC S9(7)V9(4).                          
002800         03  STK-LOW             PIC S9(7)V9(4).                          
002900         03  STK-CLOSE           PIC S9(7)V9(4).                          
003000         03  STK-VOLUME          PIC 9(12).                               
003100         03  STK-RSI             PIC S9(3)V9(6).                          
003200         03  STK-MA50            PIC S9(7)V9(6).                          
003300         03  STK-MA200           PIC S9(7)V9(6).                          
003400         03  STK-MACD            PIC S9(7)V9(6).                          
003500         03  STK-MACD-SIGNAL     PIC S9(7)V9(6).                          
003600         03  STK-BB-UPPER        PIC S9(7)V9(6).                          
003700         03  STK-BB-MIDDLE       PIC S9(7)V9(6).                          
003800         03  STK-BB-LOWER        PIC S9(7)V9(6).                          
003900         03  STK-ADX             PIC S9(3)V9(6).                          
004000*****************************************************************         
004100* LLAVE DE CORTE - SOLO SE GRABAN LAS FILAS CON FECHA ESTRICTA-           
004200* MENTE MAYOR QUE ESTE VALOR (MODO INCREMENTAL, PASO E).  CEROS           
004300* = GRABAR LA TABLA COMPLETA (MODO TOTAL).                                
004400*****************************************************************         
004500 01  STK-WRITE-FROM-DATE         PIC 9(8).                                
