000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    STKDRIV.                                                  
000300 AUTHOR.        C. RUZ.                                                   
000400 INSTALLATION.  RUZ DATA SERVICES, SANTIAGO.                              
000500 DATE-WRITTEN.  06/14/1989.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                         
000800*****************************************************************         
000900* MANTENCION                                                              
001000*    06/14/1989 C.RUZ    REQ-8801  VERSION INICIAL.  LEE UN SOLO          
001100*                                  REGISTRO DE PARAMETROS DE LA           
001200*                                  CORRIDA Y LLAMA AL SUBPROGRAMA         
001300*                                  DEL PASO SOLICITADO.                   
001400*    02/09/1991 C.RUZ    REQ-8915  SE AGREGA LA VALIDACION DE LOS         
001500*                                  TRES CODIGOS DE UN CARACTER DEL        
001600*                                  REGISTRO DE PARAMETROS ANTES DE        
001700*                                  LLAMAR AL SUBPROGRAMA.                 
001800*    01/05/1999 M.SOTO   REQ-9902  REVISION DEL SIGLO 2000.  SE           
001900*                                  CORRIGE LA VENTANA DE SIGLO AL         
002000*                                  ARMAR LA FECHA DE INICIO DE LA         
002100*                                  CORRIDA DESDE ACCEPT FROM DATE         
002200*                                  (ANTES ASUMIA SIEMPRE "19").           
002300*    08/22/2004 R.PENA   REQ-0417  SE AGREGA EL PASO "S" (FILTRO          
002400*                                  DE CANDIDATOS) AL DESPACHADOR.         
002500*                                  ANTES SOLO EXISTIA EL PASO "E".        
002600*    03/11/2011 J.ARAYA   REQ-1142  LOS MENSAJES DE ERROR DEL             
002700*                                  ARRANQUE PASAN A PARRAFOS              
002800*                                  MENSAJE-N CON CORRELATIVO,             
002900*                                  IGUAL A LOS PROGRAMAS DE               
003000*                                  PANTALLA ANTIGUOS.                     
003100*****************************************************************         
003200* ESTE PROGRAMA REEMPLAZA AL ANTIGUO MENU DE PANTALLA.  LA CORRIDA        
003300* BATCH NO TIENE OPERADOR ESPERANDO EN PANTALLA - EL PASO A CORRER        
003400* SE LEE DE RUNPARM.DAT Y SE DESPACHA UNA SOLA VEZ.  EL ARCHIVO           
003500* RUNPARM.DAT LO DEJA ARMADO EL JCL/SCRIPT DE LA CORRIDA ANTES DE         
003600* INVOCAR ESTE PROGRAMA - NO HAY NINGUNA PANTALLA DONDE EL                
003700* OPERADOR TECLEE EL PASO, EL MODO O EL ALCANCE.                          
003800*                                                                         
003900* ESTE ES EL UNICO PROGRAMA DE LA CORRIDA QUE SE EJECUTA DIRECTO          
004000* DESDE EL JOB - STKENR Y STKSCR SOLO SE ALCANZAN POR CALL DESDE          
004100* AQUI, NUNCA DIRECTAMENTE DESDE EL JCL.                                  
004200*****************************************************************         
004300* REFERENCIAS CRUZADAS:                                                   
004400*   RUNPRM.CPY  - LAYOUT DEL UNICO REGISTRO DE PARAMETROS QUE SE          
004500*                 LEE AQUI Y SE PASA TAL CUAL POR LINKAGE A               
004600*                 STKENR O STKSCR, SEGUN EL CODIGO DE PASO.               
004700*   STKENR.CBL  - SUBPROGRAMA DEL PASO "E" (ENRIQUECIMIENTO).             
004800*   STKSCR.CBL  - SUBPROGRAMA DEL PASO "S" (FILTRO DE CANDIDATOS),        
004900*                 AGREGADO EN REQ-0417.                                   
005000*****************************************************************         
005100 ENVIRONMENT DIVISION.                                                    
005200 CONFIGURATION SECTION.                                                   
005300 SPECIAL-NAMES.                                                           
005400     C01 IS TOP-OF-FORM.                                                  
005500 INPUT-OUTPUT SECTION.                                                    
005600 FILE-CONTROL.                                                            
005700     SELECT RUN-PARM-FILE ASSIGN TO "RUNPARM"                             
005800         ORGANIZATION IS SEQUENTIAL.                                      
005900 DATA DIVISION.                                                           
006000 FILE SECTION.                                                            
006100 FD  RUN-PARM-FILE                                                        
006200     LABEL RECORDS ARE STANDARD                                           
006300     VALUE OF FILE-ID IS "RUNPARM.DAT".                                   
006400     COPY RUNPRM.                                                         
006500 WORKING-STORAGE SECTION.                                                 
006600*****************************************************************         
006700* ITEMS DE NIVEL 77 - SEPARADOR DE REPORTE DE CONSOLA Y NUMERO            
006800* CORRELATIVO DE MENSAJE (REQ-1142).                                      
006900*****************************************************************         
007000 77  WS-LINEA-SEPARADORA         PIC X(60) VALUE ALL "-".                 
007100 77  WS-NUM-MENSAJE              PIC 9(4)  VALUE ZERO.                    
007200*****************************************************************         
007300* SWITCHES Y CONTADORES DE LA CORRIDA.                                    
007400*****************************************************************         
007500 01  WS-SWITCHES.                                                         
007600     02  WS-EOF-PARM             PIC X(1) VALUE "N".                      
007700         88  FIN-PARM                 VALUE "Y".                          
007800     02  WS-PARM-VALIDO           PIC X(1) VALUE "Y".                     
007900         88  PARAMETROS-INVALIDOS     VALUE "N".                          
008000     02  FILLER                  PIC X(6).                                
008100 01  WS-CONTADORES.                                                       
008200     02  WS-CORRIDAS-LEIDAS      PIC 9(4) COMP.                           
008300     02  FILLER                  PIC 9(4) COMP VALUE 0.                   
008400*****************************************************************         
008500* AREA DE VALIDACION - LOS TRES CODIGOS DE UN CARACTER DEL                
008600* REGISTRO DE PARAMETROS (PASO, MODO, ALCANCE) NO PUEDEN VENIR EN         
008700* BLANCO.  SE REVISAN EN UN CICLO SOBRE LA VISTA REDEFINIDA.              
008800*****************************************************************         
008900 01  WS-CODIGO-PASO-AREA.                                                 
009000     02  WS-CP-STEP              PIC X(1).                                
009100     02  WS-CP-MODE              PIC X(1).                                
009200     02  WS-CP-SCOPE             PIC X(1).                                
009300     02  FILLER                  PIC X(1).                                
009400 01  WS-CODIGO-PASO-AREA-R REDEFINES WS-CODIGO-PASO-AREA.                 
009500     02  WS-CP-ARRAY             PIC X(1) OCCURS 4 TIMES.                 
009600 01  WS-CP-IDX                   PIC 9(2) COMP.                           
009700*****************************************************************         
009800* FECHA DE INICIO DE LA CORRIDA - SOLO PARA EL MENSAJE DE ARRANQUE        
009900* Y CIERRE, NO SE PASA A LOS SUBPROGRAMAS (ELLOS USAN LA FECHA DE         
010000* REFERENCIA DEL REGISTRO DE PARAMETROS, RUNPRM-AS-OF-DATE).              
010100*****************************************************************         
010200 01  WS-FECHA-SISTEMA-GRUPO.                                              
010300     02  WS-FS-AA                PIC 9(2).                                
010400     02  WS-FS-MM                PIC 9(2).                                
010500     02  WS-FS-DD                PIC 9(2).                                
010600 01  WS-FECHA-SISTEMA REDEFINES WS-FECHA-SISTEMA-GRUPO                    
010700         PIC 9(6).                                                        
010800 01  WS-FECHA-CORRIDA.                                                    
010900     02  WS-FC-CCYY              PIC 9(4).                                
011000     02  WS-FC-MM                PIC 9(2).                                
011100     02  WS-FC-DD                PIC 9(2).                                
011200 01  WS-FECHA-CORRIDA-R REDEFINES WS-FECHA-CORRIDA.                       
011300     02  WS-FC-EDITADA           PIC 9(8).                                
011400 01  WS-MENSAJE-ARRANQUE         PIC X(40)                                
011500         VALUE "STKDRIV - INICIO DE CORRIDA FECHA      ".                 
011600 PROCEDURE DIVISION.                                                      
011700*****************************************************************         
011800* 0100 - PUNTO DE ENTRADA.  RUNPARM.DAT SE DISENO PARA TRAER UN           
011900*        SOLO REGISTRO POR CORRIDA (UNA CORRIDA, UN PASO) - SI            
012000*        TRAJERA MAS DE UNO, SOLO SE LEE Y DESPACHA EL PRIMERO,           
012100*        IGUAL QUE EL MENU ANTIGUO SOLO ATENDIA UNA OPCION POR            
012200*        VEZ ANTES DE VOLVER A PREGUNTAR.                                 
012300*****************************************************************         
012400 0100-INICIO.                                                             
012500     PERFORM 0200-FIJAR-FECHA-CORRIDA                                     
012600         THRU 0200-FIJAR-FECHA-CORRIDA-EXIT.                              
012700     DISPLAY WS-LINEA-SEPARADORA.                                         
012800     DISPLAY WS-MENSAJE-ARRANQUE, WS-FC-EDITADA.                          
012900     OPEN INPUT RUN-PARM-FILE.                                            
013000     PERFORM 0300-LEER-PARAMETRO THRU 0300-LEER-PARAMETRO-EXIT.           
013100     IF FIN-PARM                                                          
013200         GO TO 0191-MENSAJE-SIN-PARAMETROS                                
013300     END-IF.                                                              
013400     ADD 1 TO WS-CORRIDAS-LEIDAS.                                         
013500     PERFORM 0400-VALIDAR-PARAMETROS                                      
013600         THRU 0400-VALIDAR-PARAMETROS-EXIT.                               
013700     IF PARAMETROS-INVALIDOS                                              
013800         GO TO 0192-MENSAJE-PARAMETROS-INVALIDOS                          
013900     END-IF.                                                              
014000*    SOLO LLEGA AQUI SI EL REGISTRO DE PARAMETROS VINO COMPLETO Y         
014100*    CON LOS TRES CODIGOS LLENOS - 0500 TODAVIA PUEDE RECHAZAR UN         
014200*    CODIGO DE PASO QUE NO SEA "E" NI "S" (VER 0590).                     
014300     PERFORM 0500-DESPACHAR-PASO                                          
014400         THRU 0500-DESPACHAR-PASO-EXIT.                                   
014500     GO TO 0190-CERRAR-Y-TERMINAR.                                        
014600* MENSAJE-N DE ARRANQUE (REQ-1142).  SE LLEGA AQUI SI RUNPARM.DAT         
014700* ESTABA VACIO - NO ES UN ERROR DE FORMATO, PUEDE SER SIMPLEMENTE         
014800* QUE EL JCL NO ARMO EL REGISTRO DE PARAMETROS DE ESA CORRIDA.            
014900 0191-MENSAJE-SIN-PARAMETROS.                                             
015000     ADD 1 TO WS-NUM-MENSAJE.                                             
015100     DISPLAY "STKDRIV - MENSAJE " WS-NUM-MENSAJE                          
015200         " - NO HAY REGISTRO DE PARAMETROS.".                             
015300     GO TO 0190-CERRAR-Y-TERMINAR.                                        
015400* MENSAJE-N DE ARRANQUE (REQ-1142).  SE LLEGA AQUI SI ALGUNO DE           
015500* LOS TRES CODIGOS DE UN CARACTER VINO EN BLANCO (VER 0400).              
015600 0192-MENSAJE-PARAMETROS-INVALIDOS.                                       
015700     ADD 1 TO WS-NUM-MENSAJE.                                             
015800     DISPLAY "STKDRIV - MENSAJE " WS-NUM-MENSAJE                          
015900         " - REGISTRO DE PARAMETROS INVALIDO.".                           
016000* CIERRE COMUN DE LA CORRIDA, SE LLEGUE POR EXITO O POR CUALQUIERA        
016100* DE LOS MENSAJE-N ANTERIORES - SIEMPRE SE CIERRA EL ARCHIVO DE           
016200* PARAMETROS Y SE IMPRIME EL MENSAJE DE FIN DE CORRIDA.                   
016300 0190-CERRAR-Y-TERMINAR.                                                  
016400     CLOSE RUN-PARM-FILE.                                                 
016500     DISPLAY WS-LINEA-SEPARADORA.                                         
016600     DISPLAY "STKDRIV - FIN DE CORRIDA.".                                 
016700     STOP RUN.                                                            
016800 0100-INICIO-EXIT.                                                        
016900     EXIT.                                                                
017000*****************************************************************         
017100* 0200 - ARMA LA FECHA DE ARRANQUE A PARTIR DE ACCEPT FROM DATE           
017200*        (SEIS DIGITOS AAMMDD).  VENTANA DE SIGLO: AA < 50 CAE EN         
017300*        EL 2000, AA >= 50 CAE EN EL 1900 (CORRECCION REQ-9902).          
017400*****************************************************************         
017500 0200-FIJAR-FECHA-CORRIDA.                                                
017600     ACCEPT WS-FECHA-SISTEMA FROM DATE.                                   
017700     MOVE WS-FS-MM TO WS-FC-MM.                                           
017800     MOVE WS-FS-DD TO WS-FC-DD.                                           
017900     IF WS-FS-AA < 50                                                     
018000         COMPUTE WS-FC-CCYY = 2000 + WS-FS-AA                             
018100     ELSE                                                                 
018200         COMPUTE WS-FC-CCYY = 1900 + WS-FS-AA                             
018300     END-IF.                                                              
018400 0200-FIJAR-FECHA-CORRIDA-EXIT.                                           
018500     EXIT.                                                                
018600*****************************************************************         
018700* 0300 - LEE EL (UNICO) REGISTRO DE PARAMETROS DE LA CORRIDA.  NO         
018800*        SE ESPERA MAS DE UNA LECTURA POR CORRIDA - SI EL ARCHIVO         
018900*        TRAJERA UN SEGUNDO REGISTRO, NUNCA SE LLEGA A LEERLO,            
019000*        PORQUE 0100 VA DIRECTO A 0500 Y LUEGO A 0190 SIN VOLVER A        
019100*        PERFORM 0300.                                                    
019200*****************************************************************         
019300 0300-LEER-PARAMETRO.                                                     
019400     READ RUN-PARM-FILE                                                   
019500         AT END                                                           
019600             MOVE "Y" TO WS-EOF-PARM.                                     
019700 0300-LEER-PARAMETRO-EXIT.                                                
019800     EXIT.                                                                
019900*****************************************************************         
020000* 0400 - VALIDA QUE LOS TRES CODIGOS DE UN CARACTER NO VENGAN EN          
020100*        BLANCO, RECORRIENDO LA VISTA REDEFINIDA EN ARREGLO               
020200*        WS-CP-ARRAY EN LUGAR DE TRES IF SUELTOS - SE AGREGO EN           
020300*        REQ-8915 PORQUE EL MENU ANTIGUO DEJABA QUE LA PANTALLA           
020400*        RECHAZARA UN CAMPO EN BLANCO ANTES DE GRABAR, PERO UN            
020500*        REGISTRO DE PARAMETROS BATCH PUEDE LLEGAR INCOMPLETO SIN         
020600*        QUE NADIE LO HAYA REVISADO ANTES.                                
020700*****************************************************************         
020800 0400-VALIDAR-PARAMETROS.                                                 
020900     MOVE RUNPRM-STEP-CODE TO WS-CP-STEP.                                 
021000     MOVE RUNPRM-MODE      TO WS-CP-MODE.                                 
021100     MOVE RUNPRM-SCOPE     TO WS-CP-SCOPE.                                
021200     MOVE "Y" TO WS-PARM-VALIDO.                                          
021300     PERFORM 0410-REVISAR-CODIGO THRU 0410-REVISAR-CODIGO-EXIT            
021400         VARYING WS-CP-IDX FROM 1 BY 1 UNTIL WS-CP-IDX > 3.               
021500 0400-VALIDAR-PARAMETROS-EXIT.                                            
021600     EXIT.                                                                
021700* REVISA UNA SOLA POSICION DEL ARREGLO WS-CP-ARRAY.  SI CUALQUIERA        
021800* DE LAS TRES VIENE EN BLANCO, WS-PARM-VALIDO QUEDA EN "N" Y NO SE        
021900* VUELVE A PONER EN "Y" (EL CICLO SIGUE REVISANDO LAS RESTANTES,          
022000* PERO YA NO IMPORTA PORQUE 0400 SOLO MIRA EL RESULTADO FINAL).           
022100 0410-REVISAR-CODIGO.                                                     
022200     IF WS-CP-ARRAY(WS-CP-IDX) = SPACE                                    
022300         MOVE "N" TO WS-PARM-VALIDO                                       
022400     END-IF.                                                              
022500 0410-REVISAR-CODIGO-EXIT.                                                
022600     EXIT.                                                                
022700*****************************************************************         
022800* 0500 - DESPACHA EL PASO SOLICITADO AL SUBPROGRAMA CORRESPON-            
022900*        DIENTE, PASANDO EL REGISTRO DE PARAMETROS COMPLETO POR           
023000*        LINKAGE (IGUAL QUE EL MENU ANTIGUO PASABA FECHA-SISTEMA).        
023100*****************************************************************         
023200 0500-DESPACHAR-PASO.                                                     
023300     IF RUNPRM-STEP-ENRICH                                                
023400         CALL "STKENR" USING RUN-PARM-RECORD                              
023500     ELSE                                                                 
023600         IF RUNPRM-STEP-SCREEN                                            
023700             CALL "STKSCR" USING RUN-PARM-RECORD                          
023800         ELSE                                                             
023900             GO TO 0590-MENSAJE-PASO-DESCONOCIDO                          
024000         END-IF                                                           
024100     END-IF.                                                              
024200 0500-DESPACHAR-PASO-EXIT.                                                
024300     EXIT.                                                                
024400* MENSAJE-N (REQ-1142).  EL REGISTRO DE PARAMETROS PASO LA                
024500* VALIDACION DE 0400 (NINGUN CODIGO EN BLANCO) PERO EL CODIGO DE          
024600* PASO NO ES "E" NI "S" - POR EJEMPLO, UN DIGITO SUELTO O UNA             
024700* LETRA DE UN PASO QUE TODAVIA NO EXISTE EN ESTA CORRIDA.  NO SE          
024800* LLAMA A NINGUN SUBPROGRAMA.                                             
024900 0590-MENSAJE-PASO-DESCONOCIDO.                                           
025000     ADD 1 TO WS-NUM-MENSAJE.                                             
025100     DISPLAY "STKDRIV - MENSAJE " WS-NUM-MENSAJE                          
025200         " - CODIGO DE PASO DESCONOCIDO: " RUNPRM-STEP-CODE.              
025300     GO TO 0500-DESPACHAR-PASO-EXIT.                                      
025400*****************************************************************         
025500* NOTA FINAL                                                              
025600*                                                                         
025700* STKDRIV NO SABE NADA DE COMO STKENR O STKSCR HACEN SU TRABAJO -         
025800* SOLO LES PASA EL REGISTRO DE PARAMETROS COMPLETO POR LINKAGE Y          
025900* ESPERA QUE VUELVAN CON GOBACK.  SI SE AGREGA UN CUARTO PASO A LA        
026000* CORRIDA EN EL FUTURO, SOLO HAY QUE AGREGAR UN IF MAS EN 0500 Y          
026100* SU 88-LEVEL CORRESPONDIENTE EN RUNPRM.CPY - NINGUN OTRO PROGRAMA        
026200* DE LA CORRIDA SE VE AFECTADO.                                           
026300*****************************************************************         
